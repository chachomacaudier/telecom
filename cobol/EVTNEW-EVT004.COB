000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW004                                                  *
000600*   Program Name : Target dispatch and token cache                            *
000700*   Summary      : Called subprogram.  Given a stored event message and its   *
000800*                  resolved target, obtains a bearer token for the target's   *
000900*                  token URL (one token is shared by every target that        *
001000*                  points at the same token URL, cached for the life of the   *
001100*                  run), then issues the HTTP request itself through the      *
001200*                  shop's common HTTP gateway subprogram and classifies the   *
001300*                  response into an outcome the caller can act on.            *
001400*                                                                             *
001500*   TABLES  USED : NONE - ALL INPUT IS PASSED ON THE CALL                     *
001600*                                                                             *
001700*******************************************************************************
001800*
001900 PROGRAM-ID.      EVTNEW004.
002000 AUTHOR.          M D PATTERSON.
002100 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002200 DATE-WRITTEN.    19-AUG-1993.
002300 DATE-COMPILED.
002400 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002500*
002600*   CHANGE LOG
002700*   ----------------------------------------------------------------
002800*   19-AUG-93 MDP  INITIAL VERSION, REQ EZI-0047.
002900*   07-OCT-94 MDP  TOKEN NOW CACHED BY TOKEN-URL INSTEAD OF BY
003000*                  TARGET-ID SO TWO TARGETS SHARING ONE AUTH
003100*                  SERVER DO NOT EACH FETCH THEIR OWN, EZI-0052.
003200*   02-SEP-97 JWB  errorMessage EXTRACTION ADDED FOR 4XX
003300*                  RESPONSES, REQ EZI-0058.
003400*   21-JAN-98 MDP  WIDENED PROCESSING-INFO TO 512 BYTES TO MATCH
003500*                  DICTIONARY CHANGE, EZI-0066.
003600*   30-NOV-98 JWB  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003700*                  NO CHANGE REQUIRED.
003800*   11-FEB-99 MDP  A TOKEN REQUEST FAILURE IS NOW CACHED TOO SO
003900*                  WE DO NOT HAMMER A DOWN AUTH SERVER ONCE PER
004000*                  MESSAGE, REQ EZI-0071.
004010*   20-MAR-02 RTN  TOKEN CACHE SEARCH NOW UPPERCASES EVTTRG-TOKEN-URL
004020*                  BEFORE COMPARE - TWO TARGETS POINTING AT THE SAME
004030*                  AUTH SERVER BUT DIFFERING ONLY IN URL CASE WERE
004040*                  FETCHING AND CACHING SEPARATE TOKENS, REQ EZI-0093.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  VAX-8650.
004500 OBJECT-COMPUTER.  VAX-8650.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-DIGIT-CHARS IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS EVTNEW004-TRACE-ON
005000     UPSI-0 OFF STATUS IS EVTNEW004-TRACE-OFF.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WS-TOKEN-CACHE-AREA.
005600     03  WS-TOKEN-CACHE-COUNT         PIC 9(04) COMP VALUE ZERO.
005700     03  WS-TOKEN-ENTRY OCCURS 20 TIMES INDEXED BY WS-TOKEN-IDX.
005800         05  WS-TOKEN-ENTRY-URL       PIC X(128).
005900         05  WS-TOKEN-ENTRY-VALUE     PIC X(256).
006000         05  WS-TOKEN-ENTRY-ERROR-SW  PIC X(01).
006100             88  WS-TOKEN-ENTRY-ERROR VALUE "Y".
006200         05  WS-TOKEN-ENTRY-ERROR-MSG PIC X(100).
006300*
006400 01  WS-TOKEN-TABLE-REDEF REDEFINES WS-TOKEN-CACHE-AREA.
006500     03  FILLER                       PIC X(004).
006600     03  WS-TOKEN-RAW OCCURS 20 TIMES PIC X(486).
006700*
006800 01  WS-SWITCHES.
006900     03  WS-TOKEN-FOUND-SW            PIC X(01) VALUE "N".
007000         88  WS-TOKEN-WAS-FOUND       VALUE "Y".
007100*
007200 01  WS-HTTP-REQUEST-AREA.
007300     03  WS-HTTP-VERB                 PIC X(06).
007400     03  WS-HTTP-URL                  PIC X(256).
007500     03  WS-HTTP-BEARER-TOKEN         PIC X(256).
007510     03  WS-HTTP-BEARER-TRACE REDEFINES WS-HTTP-BEARER-TOKEN.
007520         05  WS-HTTP-BEARER-PREFIX    PIC X(008).
007530         05  FILLER                   PIC X(248).
007600     03  WS-HTTP-TIMEOUT-MS           PIC 9(09) COMP.
007700     03  WS-HTTP-REQUEST-BODY         PIC X(4000).
007800*
007900 01  WS-HTTP-RESPONSE-AREA.
008000     03  WS-HTTP-RETURN-CODE          PIC S9(04) COMP.
008100         88  WS-HTTP-CALL-FAILED      VALUE 1 THRU 9999.
008200     03  WS-HTTP-STATUS-CODE          PIC 9(03).
008210     03  WS-HTTP-STATUS-DIGITS REDEFINES WS-HTTP-STATUS-CODE.
008220         05  WS-HTTP-STATUS-HUNDREDS  PIC 9(01).
008230         05  WS-HTTP-STATUS-REMAINDER PIC 9(02).
008300     03  WS-HTTP-RESPONSE-BODY        PIC X(4000).
008400     03  WS-HTTP-STATUS-CLASS         PIC 9(01).
008500         88  WS-HTTP-STATUS-2XX       VALUE 2.
008600         88  WS-HTTP-STATUS-4XX       VALUE 4.
008700         88  WS-HTTP-STATUS-5XX       VALUE 5.
008710     03  FILLER                       PIC X(04).
008800*
008900 01  WS-PARSE-WORK-AREA.
009000     03  WS-ERRMSG-START              PIC 9(04) COMP.
009100     03  WS-ERRMSG-LENGTH             PIC 9(04) COMP.
009110     03  FILLER                       PIC X(04).
009120*
009200*
009210 77  WS-TOKEN-URL-UPPER               PIC X(128).
009220*
009300 LINKAGE SECTION.
009400     COPY "EVTDICT.EVENT_MESSAGE_REC" FROM DICTIONARY.
009500     COPY "EVTDICT.EVENT_MESSAGE_TARGET_REC" FROM DICTIONARY.
009600 01  LK-VERB                          PIC X(06).
009700 01  LK-OUTCOME-CODE                  PIC X(01).
009800     88  LK-OUTCOME-OK                VALUE "1".
009900     88  LK-OUTCOME-WARNING           VALUE "2".
010000     88  LK-OUTCOME-BUSINESS-ERROR    VALUE "3".
010100     88  LK-OUTCOME-RETRYABLE-ERROR   VALUE "4".
010200 01  LK-PROCESSING-INFO               PIC X(512).
010300*
010400 PROCEDURE DIVISION USING EVENT-MESSAGE-REC EVENT-MESSAGE-TARGET-REC
010500         LK-VERB LK-OUTCOME-CODE LK-PROCESSING-INFO.
010800*
010900 MAIN-PARA.
011000     MOVE SPACES TO LK-PROCESSING-INFO.
011100     PERFORM 1000-GET-OR-REUSE-TOKEN THRU 1000-EXIT.
011200     IF LK-OUTCOME-RETRYABLE-ERROR
011300         GO TO 9900-EXIT
011400     END-IF.
011500*
011600     PERFORM 2000-ISSUE-REQUEST THRU 2000-EXIT.
011700     PERFORM 3000-CLASSIFY-RESPONSE THRU 3000-EXIT.
011800     GO TO 9900-EXIT.
011900*
012000 1000-GET-OR-REUSE-TOKEN.
012100     MOVE "N" TO WS-TOKEN-FOUND-SW.
012200     PERFORM 1100-SEARCH-TOKEN-CACHE THRU 1100-EXIT.
012300     IF NOT WS-TOKEN-WAS-FOUND
012400         PERFORM 1200-FETCH-NEW-TOKEN THRU 1200-EXIT
012500     END-IF.
012600*
012700     IF WS-TOKEN-ENTRY-ERROR(WS-TOKEN-IDX)
012800         SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
012900         MOVE WS-TOKEN-ENTRY-ERROR-MSG(WS-TOKEN-IDX)
013000                                     TO LK-PROCESSING-INFO
013100     ELSE
013200         MOVE WS-TOKEN-ENTRY-VALUE(WS-TOKEN-IDX)
013300                                     TO WS-HTTP-BEARER-TOKEN
013400     END-IF.
013500 1000-EXIT.
013600     EXIT.
013700*
013800 1100-SEARCH-TOKEN-CACHE.
013810*    20-MAR-02 RTN - URL UPPERCASED BEFORE THE COMPARE SO TWO
013820*    TARGETS SHARING ONE AUTH SERVER BUT SPELLED WITH DIFFERENT
013830*    URL CASE HIT THE SAME CACHE SLOT, EZI-0093.
013840     MOVE EVTTRG-TOKEN-URL TO WS-TOKEN-URL-UPPER.
013850     INSPECT WS-TOKEN-URL-UPPER
013860         CONVERTING "abcdefghijklmnopqrstuvwxyz"
013870                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013900     SET WS-TOKEN-IDX TO 1.
014000     SEARCH WS-TOKEN-ENTRY VARYING WS-TOKEN-IDX
014100         AT END
014200             MOVE "N" TO WS-TOKEN-FOUND-SW
014300         WHEN WS-TOKEN-ENTRY-URL(WS-TOKEN-IDX) = WS-TOKEN-URL-UPPER
014400             MOVE "Y" TO WS-TOKEN-FOUND-SW
014500     END-SEARCH.
014600 1100-EXIT.
014700     EXIT.
014800*
014900 1200-FETCH-NEW-TOKEN.
015000     IF WS-TOKEN-CACHE-COUNT >= 20
015100         SET WS-TOKEN-IDX TO 20
015200     ELSE
015300         ADD 1 TO WS-TOKEN-CACHE-COUNT
015400         SET WS-TOKEN-IDX TO WS-TOKEN-CACHE-COUNT
015500     END-IF.
015600     MOVE WS-TOKEN-URL-UPPER TO WS-TOKEN-ENTRY-URL(WS-TOKEN-IDX).
015700     MOVE "N" TO WS-TOKEN-ENTRY-ERROR-SW(WS-TOKEN-IDX).
015800     MOVE SPACES TO WS-TOKEN-ENTRY-VALUE(WS-TOKEN-IDX).
015900*
016000     CALL "EVTHTTPC" USING "POST  " EVTTRG-TOKEN-URL
016100         EVTTRG-TOKEN-USER EVTTRG-TOKEN-PASSWORD-ENCR
016200         EVTTRG-TIMEOUT-MS WS-HTTP-RETURN-CODE
016300         WS-HTTP-STATUS-CODE WS-HTTP-RESPONSE-BODY.
016400*
016500     IF WS-HTTP-CALL-FAILED OR WS-HTTP-STATUS-CODE NOT = 200
016600         MOVE "Y" TO WS-TOKEN-ENTRY-ERROR-SW(WS-TOKEN-IDX)
016700         STRING "TOKEN REQUEST FAILED, RC=" WS-HTTP-RETURN-CODE
016800             " STATUS=" WS-HTTP-STATUS-CODE
016900             DELIMITED BY SIZE
017000             INTO WS-TOKEN-ENTRY-ERROR-MSG(WS-TOKEN-IDX)
017100     ELSE
017200         MOVE WS-HTTP-RESPONSE-BODY
017300                       TO WS-TOKEN-ENTRY-VALUE(WS-TOKEN-IDX)
017400     END-IF.
017500 1200-EXIT.
017600     EXIT.
017700*
017800 2000-ISSUE-REQUEST.
017900     MOVE LK-VERB                   TO WS-HTTP-VERB.
018000     MOVE EVTTRG-ENDPOINT-URL       TO WS-HTTP-URL.
018100     MOVE EVTTRG-TIMEOUT-MS         TO WS-HTTP-TIMEOUT-MS.
018200     MOVE EVTMSG-SOURCE             TO WS-HTTP-REQUEST-BODY.
018300     MOVE ZERO                      TO WS-HTTP-RETURN-CODE.
018400     MOVE ZERO                      TO WS-HTTP-STATUS-CODE.
018500     MOVE SPACES                    TO WS-HTTP-RESPONSE-BODY.
018600*
018700     CALL "EVTHTTPC" USING WS-HTTP-VERB WS-HTTP-URL
018800         WS-HTTP-BEARER-TOKEN SPACES WS-HTTP-TIMEOUT-MS
018900         WS-HTTP-RETURN-CODE WS-HTTP-STATUS-CODE
019000         WS-HTTP-RESPONSE-BODY.
019100 2000-EXIT.
019200     EXIT.
019300*
019400 3000-CLASSIFY-RESPONSE.
019500     IF WS-HTTP-CALL-FAILED
019600         SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
019700         STRING "EVTHTTPC CALL FAILED, RC=" WS-HTTP-RETURN-CODE
020000             DELIMITED BY SIZE INTO LK-PROCESSING-INFO
020100         GO TO 3000-EXIT
020200     END-IF.
020300*
020400     DIVIDE WS-HTTP-STATUS-CODE BY 100
020500         GIVING WS-HTTP-STATUS-CLASS REMAINDER WS-ERRMSG-START.
020600*
020700     EVALUATE TRUE
020800         WHEN WS-HTTP-STATUS-2XX
020900             SET LK-OUTCOME-OK TO TRUE
021000             MOVE SPACES TO LK-PROCESSING-INFO
021100         WHEN WS-HTTP-STATUS-4XX
021200             SET LK-OUTCOME-BUSINESS-ERROR TO TRUE
021300             PERFORM 3100-EXTRACT-ERROR-MESSAGE THRU 3100-EXIT
021400         WHEN WS-HTTP-STATUS-5XX
021500             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
021600             STRING "TARGET RETURNED STATUS " WS-HTTP-STATUS-CODE
021700                 DELIMITED BY SIZE INTO LK-PROCESSING-INFO
021800         WHEN OTHER
021900             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
022000             STRING "UNEXPECTED STATUS " WS-HTTP-STATUS-CODE
022100                 DELIMITED BY SIZE INTO LK-PROCESSING-INFO
022200     END-EVALUATE.
022300 3000-EXIT.
022400     EXIT.
022500*
022600 3100-EXTRACT-ERROR-MESSAGE.
022700*    THE TARGET'S 4XX BODY IS EXPECTED TO CARRY A JSON
022800*    "errorMessage" KEY.  IF THE KEY IS NOT FOUND THE WHOLE BODY
022900*    IS CARRIED, PREFIXED, SO THE OPERATOR CAN STILL SEE WHAT
023000*    CAME BACK.
023100     INSPECT WS-HTTP-RESPONSE-BODY TALLYING WS-ERRMSG-START
023200         FOR CHARACTERS BEFORE INITIAL "errorMessage".
023300     IF WS-ERRMSG-START < 4000
023400         MOVE WS-HTTP-RESPONSE-BODY(WS-ERRMSG-START + 1 : 100)
023500                                     TO LK-PROCESSING-INFO
023600     ELSE
023700         STRING "(FORMAT ERROR) - " WS-HTTP-RESPONSE-BODY(1:90)
023800             DELIMITED BY SIZE INTO LK-PROCESSING-INFO
023900     END-IF.
024000 3100-EXIT.
024100     EXIT.
024200*
024300 9900-EXIT.
024400     GOBACK.
024500*
024600* **************** END OF SOURCE EVTNEW004 ****************
