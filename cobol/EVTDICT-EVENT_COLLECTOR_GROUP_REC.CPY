000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_COLLECTOR_GROUP_REC      *
000400*   TABLE REPRESENTED : EventCollectorGroup                    *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE ROW PER COLLECTOR GROUP.  CARRIES THE TWO RESUME       *
000800*   POINTERS (RETRYABLE / LAST-EXECUTED) THAT TELL A RERUN OF  *
000900*   EVTNEW-EVT002 OR EVTNEW-EVT003 WHERE TO PICK UP.  EXACTLY  *
001000*   ONE OF THE TWO POINTERS IS EVER NON-ZERO AT ONE TIME.      *
001100*                                                              *
001200*   CHANGE LOG                                                 *
001300*   ----------------------------------------------------------*
001400*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001500*   11-FEB-99 MDP  ADDED FAILED-EVENTS-RETRYABLE-SECONDS       *
001600*                  FOR RETRY-WINDOW PROJECT, REQ EZI-0071      *
001700*                                                              *
001800**************************************************************
001900 01  EVENT-COLLECTOR-GROUP-REC.
002000     03  EVTGRP-ID                      PIC 9(09) COMP.
002100     03  EVTGRP-NAME                    PIC X(40).
002200     03  EVTGRP-RETRYABLE-EVTMSG-ID     PIC 9(18) COMP.
002300     03  EVTGRP-LAST-EXEC-EVTMSG-ID     PIC 9(18) COMP.
002400     03  EVTGRP-FAILED-RETRY-SECS       PIC 9(09) COMP.
002500     03  EVTGRP-UPDATED-DATE.
002600         05  EVTGRP-UPDATED-YYYYMMDD    PIC 9(08).
002700         05  EVTGRP-UPDATED-HHMMSS      PIC 9(06).
002800         05  EVTGRP-UPDATED-CENTISEC    PIC 9(02).
002900     03  FILLER                         PIC X(020).
