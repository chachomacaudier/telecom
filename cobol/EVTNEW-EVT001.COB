000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW001                                                  *
000600*   Program Name : Event collector - dequeue and store                        *
000700*   Summary      : Run once per collector group.  For every origin in the     *
000800*                  group, in EVTORG-GROUP-ORDER sequence, opens that origin's  *
000900*                  own inbound queue file, dequeues each raw JSON event,       *
001000*                  parses and validates it, and stores a new pending          *
001100*                  EVENT-MESSAGE record.  A bad message is discarded and      *
001200*                  logged; any storage failure aborts the whole origin's      *
001300*                  dequeue for this run so nothing is lost or duplicated.     *
001400*                                                                             *
001500*   TABLES  USED : EVENT-MESSAGE-ORIGIN   (Input)                             *
001600*                  EVENT-MESSAGE          (Output)                            *
001610*                  EVENT-LAST-EVTMSG-ID   (I-O, single-row ID counter)         *
001700*                                                                             *
001800*******************************************************************************
001900*
002000 PROGRAM-ID.      EVTNEW001.
002100 AUTHOR.          J W BRENNAN.
002200 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002300 DATE-WRITTEN.    13-MAY-1993.
002400 DATE-COMPILED.
002500 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002600*
002700*   CHANGE LOG
002800*   ----------------------------------------------------------------
002900*   13-MAY-93 JWB  INITIAL VERSION, REQ EZI-0041.
003000*   02-JUN-93 JWB  ADDED GRAND-TOTAL COUNT TO EXEC LOG, EZI-0043.
003100*   19-AUG-93 JWB  FIXED ORIGIN LOOP NOT HONOURING GROUP-ORDER,
003200*                  EZI-0047.
003300*   07-OCT-94 MDP  ADDED PUBLISH-DATE FORMAT VALIDATION, EZI-0052.
003400*   02-SEP-97 JWB  OPERATION ALIAS NOW LOOKED UP VIA EVTNEW006
003500*                  INSTEAD OF AN INLINE TABLE, REQ EZI-0058.
003600*   21-JAN-98 MDP  WIDENED SOURCE BUFFER TO 4000 BYTES, EZI-0066.
003700*   30-NOV-98 JWB  Y2K REVIEW - EVTGRP-UPDATED-DATE ALREADY 4-DIGIT
003800*                  YEAR, NO CHANGE REQUIRED.  SIGNED OFF.
003900*   15-MAR-99 MDP  ORIGIN QUEUE OPEN FAILURE NOW LOGGED BY NAME
004000*                  INSTEAD OF ORIGIN ID, REQ EZI-0074.
004100*   02-JUL-01 RTN  REJECT-UNKNOWN-OPERATION CHECK MOVED INTO THE
004200*                  PARSE STEP ITSELF, REQ EZI-0091.
004210*   14-OCT-02 RTN  EVTMSG-ID NOW ASSIGNED FROM A DURABLE
004220*                  EVTNEW-LAST-EVTMSG-ID CONTROL RECORD (READ,
004230*                  INCREMENT, REWRITE) INSTEAD OF TIME-OF-DAY PLUS
004240*                  DEQUEUE COUNT - TWO ORIGINS DEQUEUED IN THE SAME
004250*                  CENTISECOND COULD COLLIDE OR GO NON-MONOTONIC,
004260*                  REQ EZI-0096.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  VAX-8650.
004700 OBJECT-COMPUTER.  VAX-8650.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-STATE-CHARS  IS "A" THRU "Z"
005100     CLASS VALID-DIGIT-CHARS  IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS EVTNEW001-TRACE-ON
005300     UPSI-0 OFF STATUS IS EVTNEW001-TRACE-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EVENT-MESSAGE-ORIGIN-FILE
005800         ASSIGN TO EVTORGIN
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS SEQUENTIAL
006100         RECORD KEY IS EVTORG-ID
006200         FILE STATUS IS WS-ORIGIN-FS.
006300*
006400     SELECT EVENT-MESSAGE-FILE
006500         ASSIGN TO EVTMSGIO
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS EVTMSG-ID
006900         FILE STATUS IS WS-EVTMSG-FS.
007000*
007100     SELECT ORIGIN-QUEUE-FILE
007200         ASSIGN TO DYNAMIC WS-QUEUE-DDNAME
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-QUEUE-FS.
007600*
007700     SELECT EXEC-LOG-FILE
007800         ASSIGN TO EVTEXLOG
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-EXLOG-FS.
008100*
008110     SELECT EVENT-LAST-EVTMSG-ID-FILE
008120         ASSIGN TO EVTLSTID
008130         ORGANIZATION IS INDEXED
008140         ACCESS MODE IS RANDOM
008150         RECORD KEY IS EVLID-CONTROL-KEY
008160         FILE STATUS IS WS-LASTID-FS.
008170*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  EVENT-MESSAGE-ORIGIN-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 281 CHARACTERS.
008700     COPY "EVTDICT.EVENT_MESSAGE_ORIGIN_REC" FROM DICTIONARY.
008800*
008900 FD  EVENT-MESSAGE-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 4636 CHARACTERS.
009200     COPY "EVTDICT.EVENT_MESSAGE_REC" FROM DICTIONARY.
009300*
009400 FD  ORIGIN-QUEUE-FILE
009500     LABEL RECORDS ARE OMITTED
009600     RECORD CONTAINS 4000 CHARACTERS.
009700 01  ORIGIN-QUEUE-RAW-LINE            PIC X(4000).
009800*
009900 FD  EXEC-LOG-FILE
010000     LABEL RECORDS ARE OMITTED
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  EXEC-LOG-LINE                    PIC X(132).
010300*
010310 FD  EVENT-LAST-EVTMSG-ID-FILE
010320     LABEL RECORDS ARE STANDARD
010330     RECORD CONTAINS 52 CHARACTERS.
010340     COPY "EVTDICT.EVENT_LAST_EVTMSG_ID_REC" FROM DICTIONARY.
010350*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  WS-FILE-STATUS-GROUP.
010700     03  WS-ORIGIN-FS                 PIC X(02).
010800         88  ORIGIN-FS-OK             VALUE "00".
010900         88  ORIGIN-FS-EOF            VALUE "10".
011000     03  WS-EVTMSG-FS                 PIC X(02).
011100         88  EVTMSG-FS-OK             VALUE "00".
011200         88  EVTMSG-FS-DUPLICATE      VALUE "22".
011300         88  EVTMSG-FS-NOT-FOUND      VALUE "23".
011400     03  WS-QUEUE-FS                  PIC X(02).
011500         88  QUEUE-FS-OK              VALUE "00".
011600         88  QUEUE-FS-EOF             VALUE "10".
011610     03  WS-LASTID-FS                 PIC X(02).
011620         88  LASTID-FS-OK             VALUE "00".
011700     03  WS-EXLOG-FS                  PIC X(02).
011800         88  EXLOG-FS-OK              VALUE "00".
011810     03  FILLER                       PIC X(02).
011900*
012000 01  WS-SWITCHES.
012100     03  WS-ORIGIN-LIST-EOF-SW        PIC X(01) VALUE "N".
012200         88  ORIGIN-LIST-EOF          VALUE "Y".
012300     03  WS-QUEUE-EOF-SW              PIC X(01) VALUE "N".
012400         88  QUEUE-AT-EOF             VALUE "Y".
012500     03  WS-ABORT-ORIGIN-SW           PIC X(01) VALUE "N".
012600         88  ABORT-THIS-ORIGIN        VALUE "Y".
012700     03  WS-PARSE-OK-SW               PIC X(01) VALUE "N".
012800         88  PARSE-WAS-OK             VALUE "Y".
012810     03  FILLER                       PIC X(04).
012900*
013000 01  WS-ORIGIN-TABLE-AREA.
013100     03  WS-ORIGIN-COUNT              PIC 9(04) COMP VALUE ZERO.
013200     03  WS-ORIGIN-ENTRY OCCURS 50 TIMES INDEXED BY WS-ORIGIN-IDX.
013300         05  WS-ORIGIN-ENTRY-ID       PIC 9(09) COMP.
013400         05  WS-ORIGIN-ENTRY-NAME     PIC X(40).
013500         05  WS-ORIGIN-ENTRY-ORDER    PIC 9(04) COMP.
013600         05  WS-ORIGIN-ENTRY-DDNAME   PIC X(08).
013700*
013800 01  WS-ORIGIN-SORT-AREA REDEFINES WS-ORIGIN-TABLE-AREA.
013900     03  FILLER                       PIC X(004).
014000     03  WS-SORT-ENTRY OCCURS 50 TIMES.
014100         05  FILLER                   PIC X(053).
014200*
014300 01  WS-RUN-IDENTIFICATION.
014400     03  WS-GROUP-NAME                PIC X(40).
014500     03  WS-QUEUE-DDNAME              PIC X(08).
014600     03  WS-TRANSACTION-ID            PIC 9(18) COMP.
014700     03  WS-NEXT-EVTMSG-ID            PIC 9(18) COMP.
014710     03  FILLER                       PIC X(04).
014800*
014900 01  WS-DATE-TIME-WORK.
015000     03  WS-CURRENT-DATE-YYYYMMDD     PIC 9(08).
015010     03  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-YYYYMMDD.
015020         05  WS-CURRENT-YYYY          PIC 9(04).
015030         05  WS-CURRENT-MM            PIC 9(02).
015040         05  WS-CURRENT-DD            PIC 9(02).
015100     03  WS-CURRENT-TIME-HHMMSSCC     PIC 9(08).
015200     03  WS-CURRENT-TIME-REDEF REDEFINES WS-CURRENT-TIME-HHMMSSCC.
015300         05  WS-CURRENT-HHMMSS        PIC 9(06).
015400         05  WS-CURRENT-CENTISEC      PIC 9(02).
015500*
015600 01  WS-COUNTERS.
015700     03  WS-ORIGIN-DEQUEUE-COUNT      PIC 9(09) COMP.
015800     03  WS-GRAND-TOTAL-COUNT         PIC 9(09) COMP VALUE ZERO.
015900     03  WS-DISCARD-COUNT             PIC 9(09) COMP VALUE ZERO.
015910     03  FILLER                       PIC X(04).
016000*
016100 01  WS-PARSE-WORK-AREA.
016200     03  WS-SCAN-POINTER              PIC 9(04) COMP.
016300     03  WS-FIELD-START               PIC 9(04) COMP.
016400     03  WS-FIELD-END                 PIC 9(04) COMP.
016500     03  WS-RAW-LENGTH                PIC 9(04) COMP.
016510     03  FILLER                       PIC X(04).
016600     COPY "EVTDICT.EVENT_MESSAGE_PAYLOAD_REC" FROM DICTIONARY.
016700*
016800 01  WS-OPERATION-LOOKUP-AREA.
016900     03  WS-OPLK-FUNCTION             PIC X(01).
017000     03  WS-OPLK-NAME                 PIC X(20).
017100     03  WS-OPLK-ID                   PIC 9(09) COMP.
017200     03  WS-OPLK-TYPE                 PIC X(10).
017300     03  WS-OPLK-VERB                 PIC X(06).
017400     03  WS-OPLK-FOUND-SW             PIC X(01).
017500         88  OPLK-WAS-FOUND           VALUE "Y".
017510     03  FILLER                       PIC X(04).
017600*
017700 01  WS-LOG-LINE-AREA.
017800     03  WS-LOG-SEVERITY              PIC X(07).
017900     03  FILLER                       PIC X(01) VALUE SPACE.
018000     03  WS-LOG-PROGRAM               PIC X(08) VALUE "EVTNEW001".
018100     03  FILLER                       PIC X(01) VALUE SPACE.
018200     03  WS-LOG-TEXT                  PIC X(100).
018300*
018400 77  TEMP-LOOP-GUARD                  PIC S9(09) COMP VALUE ZERO.
018500*
018600 LINKAGE SECTION.
018700 01  LK-PARM-AREA.
018800     03  LK-PARM-LENGTH               PIC S9(04) COMP.
018900     03  LK-PARM-GROUP-NAME           PIC X(40).
018910     03  FILLER                       PIC X(04).
019000*
019100 PROCEDURE DIVISION USING LK-PARM-AREA.
019200*
019300 MAIN-PARA.
019400     PERFORM 1000-INITIALISATION.
019500     PERFORM 1500-BUILD-ORIGIN-LIST THRU 1500-EXIT.
019600     PERFORM 2000-PROCESS-ONE-ORIGIN THRU 2000-EXIT
019700         VARYING WS-ORIGIN-IDX FROM 1 BY 1
019800         UNTIL WS-ORIGIN-IDX > WS-ORIGIN-COUNT.
019900     PERFORM 8100-LOG-GRAND-TOTAL.
020000     PERFORM 8000-FINALISATION.
020100     GO TO 9900-EXIT.
020200*
020300 1000-INITIALISATION.
020400     MOVE LK-PARM-GROUP-NAME       TO WS-GROUP-NAME.
020500     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
020600     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
020700     MOVE WS-CURRENT-TIME-HHMMSSCC TO WS-TRANSACTION-ID.
020800     OPEN EXTEND  EXEC-LOG-FILE.
020900     OPEN INPUT   EVENT-MESSAGE-ORIGIN-FILE.
021000     OPEN I-O     EVENT-MESSAGE-FILE.
021010     OPEN I-O     EVENT-LAST-EVTMSG-ID-FILE.
021100     IF NOT EVTMSG-FS-OK AND NOT EVTMSG-FS-NOT-FOUND
021200         MOVE "SEVERE " TO WS-LOG-SEVERITY
021300         STRING "CANNOT OPEN EVENT-MESSAGE FILE, FS="
021400             WS-EVTMSG-FS DELIMITED BY SIZE INTO WS-LOG-TEXT
021500         PERFORM 8200-WRITE-EXEC-LOG
021600         GO TO 9900-EXIT
021700     END-IF.
021800*
021900 1500-BUILD-ORIGIN-LIST.
022000     MOVE ZERO TO WS-ORIGIN-COUNT.
022100     MOVE "N"  TO WS-ORIGIN-LIST-EOF-SW.
022200     PERFORM 1510-READ-ONE-ORIGIN THRU 1510-EXIT
022300         UNTIL ORIGIN-LIST-EOF.
022400     PERFORM 1590-SORT-ORIGIN-LIST THRU 1590-EXIT.
022500 1500-EXIT.
022600     EXIT.
022700*
022800 1510-READ-ONE-ORIGIN.
022900     READ EVENT-MESSAGE-ORIGIN-FILE NEXT RECORD
023000         AT END
023100             MOVE "Y" TO WS-ORIGIN-LIST-EOF-SW
023200     END-READ.
023300     IF NOT ORIGIN-LIST-EOF
023400         ADD 1 TO WS-ORIGIN-COUNT
023500         SET WS-ORIGIN-IDX TO WS-ORIGIN-COUNT
023600         MOVE EVTORG-ID          TO WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX)
023700         MOVE EVTORG-NAME        TO WS-ORIGIN-ENTRY-NAME(WS-ORIGIN-IDX)
023800         MOVE EVTORG-GROUP-ORDER TO WS-ORIGIN-ENTRY-ORDER(WS-ORIGIN-IDX)
023900         MOVE EVTORG-QUEUE-DDNAME
024000                                 TO WS-ORIGIN-ENTRY-DDNAME(WS-ORIGIN-IDX)
024100     END-IF.
024200 1510-EXIT.
024300     EXIT.
024400*
024500 1590-SORT-ORIGIN-LIST.
024600*    SHOP STANDARD BUBBLE PASS - THE ORIGIN LIST NEVER HOLDS MORE
024700*    THAN A HANDFUL OF ROWS SO A SORT VERB IS NOT WARRANTED.
024800     MOVE ZERO TO TEMP-LOOP-GUARD.
024900     PERFORM 1591-ONE-BUBBLE-PASS THRU 1591-EXIT
025000         WS-ORIGIN-COUNT TIMES.
025100 1590-EXIT.
025200     EXIT.
025300*
025400 1591-ONE-BUBBLE-PASS.
025500     ADD 1 TO TEMP-LOOP-GUARD.
025600     PERFORM 1592-COMPARE-ADJACENT THRU 1592-EXIT
025700         VARYING WS-ORIGIN-IDX FROM 1 BY 1
025800         UNTIL WS-ORIGIN-IDX > WS-ORIGIN-COUNT - 1.
025900 1591-EXIT.
026000     EXIT.
026100*
026200 1592-COMPARE-ADJACENT.
026300     IF WS-ORIGIN-ENTRY-ORDER(WS-ORIGIN-IDX)
026400             > WS-ORIGIN-ENTRY-ORDER(WS-ORIGIN-IDX + 1)
026500         MOVE WS-ORIGIN-ENTRY(WS-ORIGIN-IDX)   TO WS-SORT-ENTRY(1)
026600         MOVE WS-ORIGIN-ENTRY(WS-ORIGIN-IDX + 1)
026700                                          TO WS-ORIGIN-ENTRY(WS-ORIGIN-IDX)
026800         MOVE WS-SORT-ENTRY(1)       TO WS-ORIGIN-ENTRY(WS-ORIGIN-IDX + 1)
026900     END-IF.
027000 1592-EXIT.
027100     EXIT.
027200*
027300 2000-PROCESS-ONE-ORIGIN.
027400     MOVE ZERO TO WS-ORIGIN-DEQUEUE-COUNT.
027500     MOVE "N"  TO WS-ABORT-ORIGIN-SW.
027600     MOVE "N"  TO WS-QUEUE-EOF-SW.
027700     MOVE WS-ORIGIN-ENTRY-DDNAME(WS-ORIGIN-IDX) TO WS-QUEUE-DDNAME.
027800     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
027900     MOVE WS-CURRENT-TIME-HHMMSSCC TO WS-TRANSACTION-ID.
028000*
028100     OPEN INPUT ORIGIN-QUEUE-FILE.
028200     IF NOT QUEUE-FS-OK
028300         MOVE "WARNING" TO WS-LOG-SEVERITY
028400         STRING "ORIGIN " WS-ORIGIN-ENTRY-NAME(WS-ORIGIN-IDX)
028500             " QUEUE NOT AVAILABLE, FS=" WS-QUEUE-FS
028600             DELIMITED BY SIZE INTO WS-LOG-TEXT
028700         PERFORM 8200-WRITE-EXEC-LOG
028800         GO TO 2000-EXIT
028900     END-IF.
029000*
029100     PERFORM 3000-DEQUEUE-NEXT-MESSAGE THRU 3000-EXIT
029200         UNTIL QUEUE-AT-EOF OR ABORT-THIS-ORIGIN.
029300*
029400     CLOSE ORIGIN-QUEUE-FILE.
029500     PERFORM 8000-LOG-ORIGIN-TOTALS.
029600     ADD WS-ORIGIN-DEQUEUE-COUNT TO WS-GRAND-TOTAL-COUNT.
029700 2000-EXIT.
029800     EXIT.
029900*
030000 3000-DEQUEUE-NEXT-MESSAGE.
030100     READ ORIGIN-QUEUE-FILE
030200         AT END
030300             MOVE "Y" TO WS-QUEUE-EOF-SW
030400     END-READ.
030500     IF QUEUE-AT-EOF
030600         GO TO 3000-EXIT
030700     END-IF.
030800*
030900     PERFORM 3500-PARSE-AND-VALIDATE THRU 3500-EXIT.
031000     IF NOT PARSE-WAS-OK
031100         ADD 1 TO WS-DISCARD-COUNT
031200         GO TO 3000-EXIT
031300     END-IF.
031400*
031500     PERFORM 4000-STORE-EVENT-MESSAGE THRU 4000-EXIT.
031600     IF ABORT-THIS-ORIGIN
031700         PERFORM 4600-ROLLBACK-ORIGIN
031800         GO TO 3000-EXIT
031900     END-IF.
032000*
032100     ADD 1 TO WS-ORIGIN-DEQUEUE-COUNT.
032200 3000-EXIT.
032300     EXIT.
032400*
032500 3500-PARSE-AND-VALIDATE.
032600     MOVE "N" TO WS-PARSE-OK-SW.
032700     INITIALIZE EVENT-MESSAGE-PAYLOAD-REC.
032800     MOVE ZERO  TO WS-RAW-LENGTH.
032900     INSPECT ORIGIN-QUEUE-RAW-LINE TALLYING WS-RAW-LENGTH
033000         FOR CHARACTERS BEFORE INITIAL "  " FROM END.
034000*
034100     PERFORM 3510-EXTRACT-FIELD THRU 3510-EXIT.
034200     IF NOT EVTPAY-ALL-FIELDS-FOUND
034300         MOVE "WARNING" TO WS-LOG-SEVERITY
034400         STRING "FORMAT ERROR - MISSING FIELD, PAYLOAD=" ORIGIN-QUEUE-RAW-LINE(1:80)
034500             DELIMITED BY SIZE INTO WS-LOG-TEXT
034600         PERFORM 8200-WRITE-EXEC-LOG
034700         GO TO 3500-EXIT
034800     END-IF.
034900*
035000     MOVE "N" TO WS-OPLK-FUNCTION.
035100     MOVE EVTPAY-OPERATION TO WS-OPLK-NAME.
035200     CALL "EVTNEW006" USING WS-OPLK-FUNCTION WS-OPLK-NAME
035300         WS-OPLK-ID WS-OPLK-TYPE WS-OPLK-VERB WS-OPLK-FOUND-SW.
035400     IF NOT OPLK-WAS-FOUND
035500         MOVE "WARNING" TO WS-LOG-SEVERITY
035600         STRING "UNKNOWN OPERATION ALIAS " EVTPAY-OPERATION
035700             DELIMITED BY SIZE INTO WS-LOG-TEXT
035800         PERFORM 8200-WRITE-EXEC-LOG
035900         GO TO 3500-EXIT
036000     END-IF.
036100*
036200     PERFORM 3600-VALIDATE-PUBLISH-DATE THRU 3600-EXIT.
036300     IF NOT PARSE-WAS-OK
036400         MOVE "N" TO WS-PARSE-OK-SW
036500         GO TO 3500-EXIT
036600     END-IF.
036700*
036800     MOVE "Y" TO WS-PARSE-OK-SW.
036900 3500-EXIT.
037000     EXIT.
037100*
037200 3510-EXTRACT-FIELD.
037300*    THE QUEUE PUBLISHES eventData AS A FLAT, PIPE-DELIMITED
037400*    RECORD AFTER THE SOURCE SYSTEM'S JSON HAS BEEN SHREDDED BY
037500*    THE OUTBOUND ADAPTER; THE ORIGINAL JSON TEXT IS CARRIED
037600*    UNCHANGED IN THE TRAILING FIELD FOR STORAGE AS SOURCE.
037700     UNSTRING ORIGIN-QUEUE-RAW-LINE DELIMITED BY "|"
037800         INTO EVTPAY-OPERATION EVTPAY-TYPE EVTPAY-TRX-ID
037900              EVTPAY-IDENTIFICATION EVTPAY-PUBLISH-DATE
038000     END-UNSTRING.
038100     MOVE ZERO TO EVTPAY-FIELDS-FOUND.
038200     IF EVTPAY-OPERATION NOT = SPACES
038300         ADD 1 TO EVTPAY-FIELDS-FOUND.
038400     IF EVTPAY-TYPE NOT = SPACES
038500         ADD 1 TO EVTPAY-FIELDS-FOUND.
038600     IF EVTPAY-TRX-ID NOT = SPACES
038700         ADD 1 TO EVTPAY-FIELDS-FOUND.
038800     IF EVTPAY-IDENTIFICATION NOT = SPACES
038900         ADD 1 TO EVTPAY-FIELDS-FOUND.
039000     IF EVTPAY-PUBLISH-DATE NOT = SPACES
039100         ADD 1 TO EVTPAY-FIELDS-FOUND.
039200 3510-EXIT.
039300     EXIT.
039400*
039500 3600-VALIDATE-PUBLISH-DATE.
039600     MOVE "N" TO WS-PARSE-OK-SW.
039700     IF EVTPAY-PUBLISH-DATE(3:1) = "-" AND
039800        EVTPAY-PUBLISH-DATE(6:1) = "-" AND
039900        EVTPAY-PUBLISH-DATE(11:1) = "T" AND
040000        EVTPAY-PUBLISH-DATE(14:1) = ":" AND
040100        EVTPAY-PUBLISH-DATE(17:1) = ":" AND
040200        EVTPAY-PUBLISH-DATE(1:2)  IS NUMERIC AND
040300        EVTPAY-PUBLISH-DATE(4:2)  IS NUMERIC AND
040400        EVTPAY-PUBLISH-DATE(7:4)  IS NUMERIC AND
040500        EVTPAY-PUBLISH-DATE(12:2) IS NUMERIC AND
040600        EVTPAY-PUBLISH-DATE(15:2) IS NUMERIC AND
040700        EVTPAY-PUBLISH-DATE(18:2) IS NUMERIC
041000         MOVE "Y" TO WS-PARSE-OK-SW
041100     ELSE
041200         MOVE "SEVERE " TO WS-LOG-SEVERITY
041300         STRING "BAD PUBLISH-DATE FORMAT " EVTPAY-PUBLISH-DATE
041400             DELIMITED BY SIZE INTO WS-LOG-TEXT
041500         PERFORM 8200-WRITE-EXEC-LOG
041600     END-IF.
041700 3600-EXIT.
041800     EXIT.
041900*
041901 3700-GET-NEXT-EVTMSG-ID.
041902*    14-OCT-02 RTN - EVTMSG-ID IS NOW A DURABLE SURROGATE KEY TAKEN
041903*    FROM THE EVTNEW-LAST-EVTMSG-ID CONTROL RECORD, INCREMENTED AND
041904*    REWRITTEN HERE ON EVERY STORE SO IT STAYS UNIQUE AND INCREASING
041905*    ACROSS ORIGINS AND ACROSS RUNS, REQ EZI-0096.
041906     MOVE "EVTMSGID" TO EVLID-CONTROL-KEY.
041907     READ EVENT-LAST-EVTMSG-ID-FILE
041908         INVALID KEY
041909             MOVE "SEVERE " TO WS-LOG-SEVERITY
041910             MOVE "EVTNEW-LAST-EVTMSG-ID CONTROL RECORD MISSING"
041911                 TO WS-LOG-TEXT
041912             PERFORM 8200-WRITE-EXEC-LOG
041913             MOVE "Y" TO WS-ABORT-ORIGIN-SW
041914             GO TO 3700-EXIT
041915     END-READ.
041916     ADD 1 TO EVLID-LAST-EVTMSG-ID.
041917     MOVE EVLID-LAST-EVTMSG-ID TO WS-NEXT-EVTMSG-ID.
041918     MOVE WS-CURRENT-DATE-YYYYMMDD TO EVLID-UPDATED-YYYYMMDD.
041919     MOVE WS-CURRENT-HHMMSS        TO EVLID-UPDATED-HHMMSS.
041920     MOVE WS-CURRENT-CENTISEC      TO EVLID-UPDATED-CENTISEC.
041921     REWRITE EVENT-LAST-EVTMSG-ID-REC
041922         INVALID KEY
041923             MOVE "SEVERE " TO WS-LOG-SEVERITY
041924             STRING "ERROR UPDATING EVTNEW-LAST-EVTMSG-ID, FS="
041925                 WS-LASTID-FS DELIMITED BY SIZE INTO WS-LOG-TEXT
041926             PERFORM 8200-WRITE-EXEC-LOG
041927             MOVE "Y" TO WS-ABORT-ORIGIN-SW
041928     END-REWRITE.
041929 3700-EXIT.
041930     EXIT.
041931*
042000 4000-STORE-EVENT-MESSAGE.
042100     MOVE "N" TO WS-ABORT-ORIGIN-SW.
042200     INITIALIZE EVENT-MESSAGE-REC.
042250     PERFORM 3700-GET-NEXT-EVTMSG-ID THRU 3700-EXIT.
042260     IF ABORT-THIS-ORIGIN
042270         GO TO 4000-EXIT
042280     END-IF.
042500     MOVE WS-NEXT-EVTMSG-ID          TO EVTMSG-ID.
042600     MOVE WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX)
042700                                     TO EVTMSG-ORIGIN-ID.
042800     MOVE WS-OPLK-ID                 TO EVTMSG-OPERATION-ID.
042900     MOVE WS-TRANSACTION-ID          TO EVTMSG-TRANSACTION-ID.
043000     MOVE EVTPAY-IDENTIFICATION      TO EVTMSG-IDENTIFICATION.
043100     MOVE EVTPAY-TYPE                TO EVTMSG-TYPE.
043200     MOVE EVTPAY-PUBLISH-DATE(1:2)   TO EVTMSG-PUBLISH-DD.
043300     MOVE EVTPAY-PUBLISH-DATE(4:2)   TO EVTMSG-PUBLISH-MM.
043400     MOVE EVTPAY-PUBLISH-DATE(7:4)   TO EVTMSG-PUBLISH-YYYY.
043500     MOVE EVTPAY-PUBLISH-DATE(12:2)  TO EVTMSG-PUBLISH-HH.
043600     MOVE EVTPAY-PUBLISH-DATE(15:2)  TO EVTMSG-PUBLISH-MN.
043700     MOVE EVTPAY-PUBLISH-DATE(18:2)  TO EVTMSG-PUBLISH-SS.
043800     MOVE WS-CURRENT-DATE-YYYYMMDD   TO EVTMSG-DEQUEUE-YYYYMMDD
044000                                        EVTMSG-UPDATE-YYYYMMDD.
044100     MOVE WS-CURRENT-HHMMSS          TO EVTMSG-DEQUEUE-HHMMSS
044200                                        EVTMSG-UPDATE-HHMMSS.
044300     MOVE WS-CURRENT-CENTISEC        TO EVTMSG-DEQUEUE-CENTISEC
044400                                        EVTMSG-UPDATE-CENTISEC.
044500     MOVE EVTPAY-TRX-ID              TO EVTMSG-TRXID.
044600     SET EVTMSG-ST-PENDING           TO TRUE.
044700     MOVE SPACES                     TO EVTMSG-PROCESSING-INFO.
044800     MOVE ORIGIN-QUEUE-RAW-LINE(1:WS-RAW-LENGTH)
045000                                     TO EVTMSG-SOURCE.
045100*
045200     WRITE EVENT-MESSAGE-REC.
045300     IF EVTMSG-FS-OK
045400         PERFORM 4500-CONFIRM-DEQUEUE
045500     ELSE
045600         MOVE "SEVERE " TO WS-LOG-SEVERITY
045700         STRING "ERROR STORING EVENT-MESSAGE, FS=" WS-EVTMSG-FS
045800             DELIMITED BY SIZE INTO WS-LOG-TEXT
045900         PERFORM 8200-WRITE-EXEC-LOG
046000         MOVE "Y" TO WS-ABORT-ORIGIN-SW
046100     END-IF.
046200 4000-EXIT.
046300     EXIT.
046400*
046500 4500-CONFIRM-DEQUEUE.
046600*    THE ORIGIN'S QUEUE IS LINE SEQUENTIAL AND READ FRONT-TO-BACK
046700*    IN THIS RELEASE; "CONFIRMING" THE DEQUEUE MEANS NOTHING MORE
046800*    THAN LETTING THE READ CURSOR ADVANCE, WHICH IT ALREADY HAS.
046900*    LEFT AS ITS OWN PARAGRAPH SO THE SHOP'S COMMIT POINT IS
047000*    VISIBLE TO THE NEXT MAINTAINER, THE WAY ET_CMT_TRN WAS.
047100     CONTINUE.
047200*
047300 4600-ROLLBACK-ORIGIN.
047400*    NOTHING TO UN-WRITE ON A FAILED INDEXED WRITE; LOGGED HERE
047500*    SO THE OPERATOR KNOWS THIS ORIGIN WILL RE-DEQUEUE THE SAME
047600*    MESSAGE NEXT RUN.
047700     MOVE "WARNING" TO WS-LOG-SEVERITY.
047800     MOVE "ORIGIN DEQUEUE ABORTED - WILL RETRY NEXT RUN"
047900         TO WS-LOG-TEXT.
048000     PERFORM 8200-WRITE-EXEC-LOG.
048100*
048200 8000-LOG-ORIGIN-TOTALS.
048300     MOVE "INFO   " TO WS-LOG-SEVERITY.
048400     STRING "ORIGIN " WS-ORIGIN-ENTRY-NAME(WS-ORIGIN-IDX)
048500         " DEQUEUED " WS-ORIGIN-DEQUEUE-COUNT
048600         DELIMITED BY SIZE INTO WS-LOG-TEXT.
048700     PERFORM 8200-WRITE-EXEC-LOG.
048800*
048900 8100-LOG-GRAND-TOTAL.
049000     MOVE "INFO   " TO WS-LOG-SEVERITY.
049100     STRING "GRAND TOTAL DEQUEUED " WS-GRAND-TOTAL-COUNT
049200         " DISCARDED " WS-DISCARD-COUNT
049300         DELIMITED BY SIZE INTO WS-LOG-TEXT.
049400     PERFORM 8200-WRITE-EXEC-LOG.
049500*
049600 8200-WRITE-EXEC-LOG.
049700     MOVE SPACES TO EXEC-LOG-LINE.
049800     STRING WS-CURRENT-DATE-YYYYMMDD " " WS-CURRENT-HHMMSS " "
049900         WS-LOG-SEVERITY " " WS-LOG-PROGRAM " " WS-LOG-TEXT
050000         DELIMITED BY SIZE INTO EXEC-LOG-LINE.
050100     WRITE EXEC-LOG-LINE.
050200*
050300 8000-FINALISATION.
050400     CLOSE EVENT-MESSAGE-ORIGIN-FILE.
050500     CLOSE EVENT-MESSAGE-FILE.
050550     CLOSE EVENT-LAST-EVTMSG-ID-FILE.
050600     CLOSE EXEC-LOG-FILE.
050700*
050800 9900-EXIT.
050900     GOBACK.
051000*
051100* **************** END OF SOURCE EVTNEW001 ****************
