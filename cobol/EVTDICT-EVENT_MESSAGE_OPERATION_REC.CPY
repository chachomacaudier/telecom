000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_MESSAGE_OPERATION_REC    *
000400*   TABLE REPRESENTED : EventMessageOperation (REFERENCE DATA) *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE ROW PER ORIGIN-SPECIFIC OPERATION ALIAS.  SEVERAL      *
000800*   ALIASES MAY SHARE ONE OPERATION-TYPE (E.G. "CREATED" AND   *
000900*   "ALLOCATED" BOTH CARRY TYPE "CREATE").  LOADED ENTIRELY    *
001000*   INTO THE EVTNEW-EVT006 IN-MEMORY TABLE AT START OF RUN.    *
001100*                                                              *
001200*   CHANGE LOG                                                 *
001300*   ----------------------------------------------------------*
001400*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001500*                                                              *
001600**************************************************************
001700 01  EVENT-MESSAGE-OPERATION-REC.
001800     03  EVTOPR-ID                      PIC 9(09) COMP.
001900     03  EVTOPR-NAME                    PIC X(20).
002000     03  EVTOPR-OPERATION-TYPE          PIC X(10).
002100         88  EVTOPR-TYPE-CREATE         VALUE "CREATE    ".
002200         88  EVTOPR-TYPE-UPDATE         VALUE "UPDATE    ".
002300         88  EVTOPR-TYPE-DELETE         VALUE "DELETE    ".
002400     03  FILLER                         PIC X(020).
