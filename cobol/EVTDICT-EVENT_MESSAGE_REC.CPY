000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_MESSAGE_REC              *
000400*   TABLE REPRESENTED : EventMessage                           *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE ROW PER EVENT MESSAGE DEQUEUED FROM AN ORIGIN SOURCE   *
000800*   QUEUE.  CARRIES THE MESSAGE FROM DEQUEUE THROUGH ITS FINAL *
000900*   OUTCOME AGAINST THE TARGET SYSTEM.  SOURCE HOLDS THE RAW   *
001000*   PAYLOAD VERBATIM FOR REPLAY AND AUDIT.                     *
001100*                                                              *
001200*   CHANGE LOG                                                 *
001300*   ----------------------------------------------------------*
001400*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001500*   02-SEP-97 JWB  ADDED TRXID PER REQ EZI-0058                *
001600*   21-JAN-98 MDP  WIDENED PROCESSING-INFO TO X(512), EZI-0066 *
001700*   30-NOV-98 JWB  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS RECORD*
001800*   11-FEB-99 MDP  ADDED STATE 88-LEVELS FOR RETRY PROJECT     *
001900*                                                              *
002000**************************************************************
002100 01  EVENT-MESSAGE-REC.
002200     03  EVTMSG-ID                      PIC 9(18) COMP.
002300     03  EVTMSG-ORIGIN-ID               PIC 9(09) COMP.
002400     03  EVTMSG-OPERATION-ID            PIC 9(09) COMP.
002500     03  EVTMSG-TRANSACTION-ID          PIC 9(18) COMP.
002600     03  EVTMSG-IDENTIFICATION          PIC X(40).
002700     03  EVTMSG-TYPE                    PIC X(40).
002800     03  EVTMSG-PUBLISH-DATE.
002900         05  EVTMSG-PUBLISH-DD          PIC 9(02).
003000         05  FILLER                     PIC X(01) VALUE "-".
003100         05  EVTMSG-PUBLISH-MM          PIC 9(02).
003200         05  FILLER                     PIC X(01) VALUE "-".
003300         05  EVTMSG-PUBLISH-YYYY        PIC 9(04).
003400         05  FILLER                     PIC X(01) VALUE "T".
003500         05  EVTMSG-PUBLISH-HH          PIC 9(02).
003600         05  FILLER                     PIC X(01) VALUE ":".
003700         05  EVTMSG-PUBLISH-MN          PIC 9(02).
003800         05  FILLER                     PIC X(01) VALUE ":".
003900         05  EVTMSG-PUBLISH-SS          PIC 9(02).
004000     03  EVTMSG-DEQUEUE-DATE.
004100         05  EVTMSG-DEQUEUE-YYYYMMDD    PIC 9(08).
004200         05  EVTMSG-DEQUEUE-HHMMSS      PIC 9(06).
004300         05  EVTMSG-DEQUEUE-CENTISEC    PIC 9(02).
004400     03  EVTMSG-UPDATE-DATE.
004500         05  EVTMSG-UPDATE-YYYYMMDD     PIC 9(08).
004600         05  EVTMSG-UPDATE-HHMMSS       PIC 9(06).
004700         05  EVTMSG-UPDATE-CENTISEC     PIC 9(02).
004800     03  EVTMSG-TRXID                   PIC X(40).
004900     03  EVTMSG-STATE                   PIC X(10).
005000         88  EVTMSG-ST-PENDING          VALUE "PENDING   ".
005100         88  EVTMSG-ST-RETRIABLE        VALUE "RETRIABLE ".
005200         88  EVTMSG-ST-OK               VALUE "OK        ".
005300         88  EVTMSG-ST-WARNING          VALUE "WARNING   ".
005400         88  EVTMSG-ST-ERROR            VALUE "ERROR     ".
005500         88  EVTMSG-ST-OBSOLETE         VALUE "OBSOLET   ".
005600         88  EVTMSG-ST-NON-RETRYABLE    VALUE "OK        "
005700                                              "WARNING   "
005800                                              "ERROR     ".
005900     03  EVTMSG-PROCESSING-INFO         PIC X(512).
006000     03  EVTMSG-SOURCE                  PIC X(4000).
006100     03  FILLER                         PIC X(036).
