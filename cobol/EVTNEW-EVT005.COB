000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW005                                                  *
000600*   Program Name : Event message execute and persist                         *
000700*   Summary      : Called subprogram shared by EVTNEW002 (normal run) and     *
000800*                  EVTNEW003 (retry run).  Given the ID of one already-       *
000900*                  stored event message and the group it belongs to,         *
001000*                  resolves the message's origin, target and operation,       *
001100*                  drives the call to the target through EVTNEW004, then      *
001200*                  stamps the message with its outcome, rewrites the          *
001300*                  group's resume pointers and writes one line to the event   *
001400*                  log.  Both callers treat this paragraph as the commit      *
001500*                  point for one message.                                    *
001600*                                                                             *
001700*   TABLES  USED : EVENT-MESSAGE-ORIGIN (Input)                               *
001800*                  EVENT-MESSAGE-TARGET (Input)                               *
001900*                  EVENT-MESSAGE         (I-O)                                *
002000*                  EVENT-COLLECTOR-GROUP (I-O)                                *
002100*                                                                             *
002200*******************************************************************************
002300*
002400 PROGRAM-ID.      EVTNEW005.
002500 AUTHOR.          M D PATTERSON.
002600 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002700 DATE-WRITTEN.    19-AUG-1993.
002800 DATE-COMPILED.
002900 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
003000*
003100*   CHANGE LOG
003200*   ----------------------------------------------------------------
003300*   19-AUG-93 MDP  INITIAL VERSION, REQ EZI-0047.
003400*   02-SEP-97 JWB  OPERATION VERB NOW RESOLVED VIA EVTNEW006
003500*                  LOOKUP-BY-ID INSTEAD OF BEING PASSED IN BY THE
003600*                  CALLER, REQ EZI-0058.
003700*   21-JAN-98 MDP  EVENT LOG LINE WIDENED TO CARRY THE FULL
003800*                  PROCESSING-INFO TEXT, EZI-0066.
003900*   30-NOV-98 JWB  Y2K REVIEW - UPDATE-DATE ALREADY 4-DIGIT YEAR,
004000*                  NO CHANGE REQUIRED.
004100*   11-FEB-99 MDP  SHARED WITH THE NEW EVTNEW003 RETRY PROGRAM SO
004200*                  A RETRIED MESSAGE COMMITS THE SAME WAY A FIRST
004300*                  ATTEMPT DOES, REQ EZI-0071.  CALLING CONVENTION
004400*                  CHANGED TO PASS EVTMSG-ID/EVTGRP-ID RATHER THAN
004500*                  WHOLE RECORDS SO EACH CALLER'S OWN COPY OF THE
004600*                  RECORD CANNOT GO STALE AGAINST WHAT GOT WRITTEN.
004610*   14-SEP-01 RTN  EVENT-COLLECTOR-GROUP REWRITE NOW ALSO STAMPS
004620*                  EVTGRP-UPDATED-YYYYMMDD/HHMMSS ON A RETRYABLE
004630*                  OUTCOME - PREVIOUSLY ONLY STAMPED ON SUCCESS,
004640*                  LEAVING THE POINTER RECORD LOOKING STALE, EZI-0092.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  VAX-8650.
005100 OBJECT-COMPUTER.  VAX-8650.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-DIGIT-CHARS IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS EVTNEW005-TRACE-ON
005600     UPSI-0 OFF STATUS IS EVTNEW005-TRACE-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT EVENT-MESSAGE-ORIGIN-FILE
006100         ASSIGN TO EVTORGIN
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS RANDOM
006400         RECORD KEY IS EVTORG-ID
006500         FILE STATUS IS WS-ORIGIN-FS.
006600*
006700     SELECT EVENT-MESSAGE-TARGET-FILE
006800         ASSIGN TO EVTTRGIN
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS RANDOM
007100         RECORD KEY IS EVTTRG-ID
007200         FILE STATUS IS WS-TARGET-FS.
007300*
007400     SELECT EVENT-MESSAGE-FILE
007500         ASSIGN TO EVTMSGIO
007600         ORGANIZATION IS INDEXED
007700         ACCESS MODE IS RANDOM
007800         RECORD KEY IS EVTMSG-ID
007900         FILE STATUS IS WS-EVTMSG-FS.
008000*
008100     SELECT EVENT-COLLECTOR-GROUP-FILE
008200         ASSIGN TO EVTGRPIO
008300         ORGANIZATION IS INDEXED
008400         ACCESS MODE IS RANDOM
008500         RECORD KEY IS EVTGRP-NAME
008600         FILE STATUS IS WS-GROUP-FS.
008700*
008800     SELECT EVENT-LOG-FILE
008900         ASSIGN TO EVTEVLOG
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-EVLOG-FS.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  EVENT-MESSAGE-ORIGIN-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 281 CHARACTERS.
009800     COPY "EVTDICT.EVENT_MESSAGE_ORIGIN_REC" FROM DICTIONARY.
009900*
010000 FD  EVENT-MESSAGE-TARGET-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 494 CHARACTERS.
010300     COPY "EVTDICT.EVENT_MESSAGE_TARGET_REC" FROM DICTIONARY.
010400*
010500 FD  EVENT-MESSAGE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 4636 CHARACTERS.
010800     COPY "EVTDICT.EVENT_MESSAGE_REC" FROM DICTIONARY.
010900*
011000 FD  EVENT-COLLECTOR-GROUP-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 99 CHARACTERS.
011300     COPY "EVTDICT.EVENT_COLLECTOR_GROUP_REC" FROM DICTIONARY.
011400*
011500 FD  EVENT-LOG-FILE
011600     LABEL RECORDS ARE OMITTED
011700     RECORD CONTAINS 200 CHARACTERS.
011800 01  EVENT-LOG-LINE                   PIC X(200).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200 01  WS-FILE-STATUS-GROUP.
012300     03  WS-ORIGIN-FS                 PIC X(02).
012400         88  ORIGIN-FS-OK             VALUE "00".
012500     03  WS-TARGET-FS                 PIC X(02).
012600         88  TARGET-FS-OK             VALUE "00".
012700     03  WS-EVTMSG-FS                 PIC X(02).
012800         88  EVTMSG-FS-OK             VALUE "00".
012900     03  WS-GROUP-FS                  PIC X(02).
013000         88  GROUP-FS-OK              VALUE "00".
013100     03  WS-EVLOG-FS                  PIC X(02).
013200         88  EVLOG-FS-OK              VALUE "00".
013210     03  FILLER                       PIC X(02).
013300*
013400 01  WS-LOOKUP-AREA.
013500     03  WS-OPLK-FUNCTION             PIC X(01) VALUE "I".
013600     03  WS-OPLK-NAME                 PIC X(20).
013700     03  WS-OPLK-ID                   PIC 9(09) COMP.
013710     03  WS-OPLK-ID-REDEF REDEFINES WS-OPLK-ID.
013720         05  FILLER                   PIC X(01).
013730         05  WS-OPLK-ID-DISPLAY       PIC X(03).
013800     03  WS-OPLK-TYPE                 PIC X(10).
013900     03  WS-OPLK-VERB                 PIC X(06).
014000     03  WS-OPLK-FOUND-SW             PIC X(01).
014100         88  OPLK-WAS-FOUND           VALUE "Y".
014200*
014300 01  WS-DATE-TIME-WORK.
014400     03  WS-CURRENT-DATE-YYYYMMDD     PIC 9(08).
014410     03  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-YYYYMMDD.
014420         05  WS-CURRENT-YYYY          PIC 9(04).
014430         05  WS-CURRENT-MM            PIC 9(02).
014440         05  WS-CURRENT-DD            PIC 9(02).
014500     03  WS-CURRENT-TIME-HHMMSSCC     PIC 9(08).
014600     03  WS-CURRENT-TIME-REDEF REDEFINES WS-CURRENT-TIME-HHMMSSCC.
014700         05  WS-CURRENT-HHMMSS        PIC 9(06).
014800         05  WS-CURRENT-CENTISEC      PIC 9(02).
014900*
015000 01  WS-OUTCOME-SHADOW.
015100     03  WS-PROCESSING-INFO           PIC X(512).
015110     03  FILLER                       PIC X(008).
015200*
015300 01  WS-LOG-SEVERITY-AREA.
015400     03  WS-LOG-SEVERITY              PIC X(07).
015410     03  FILLER                       PIC X(01).
015500*
015600 77  TEMP-LOOP-GUARD                  PIC S9(09) COMP VALUE ZERO.
015700*
015800 LINKAGE SECTION.
015900 01  LK-EVTMSG-ID                     PIC 9(18) COMP.
016000 01  LK-EVTGRP-NAME                   PIC X(40).
016100 01  LK-OUTCOME-CODE                  PIC X(01).
016200     88  LK-OUTCOME-OK                VALUE "1".
016300     88  LK-OUTCOME-WARNING           VALUE "2".
016400     88  LK-OUTCOME-BUSINESS-ERROR    VALUE "3".
016500     88  LK-OUTCOME-RETRYABLE-ERROR   VALUE "4".
016600*
016700 PROCEDURE DIVISION USING LK-EVTMSG-ID LK-EVTGRP-NAME
016800         LK-OUTCOME-CODE.
016900*
017000 MAIN-PARA.
017100     PERFORM 1000-INITIALISATION.
017200     PERFORM 1500-READ-MESSAGE-AND-GROUP THRU 1500-EXIT.
017300     IF LK-OUTCOME-RETRYABLE-ERROR
017400         PERFORM 9000-FINALISATION
017500         GO TO 9900-EXIT
017600     END-IF.
017700*
017800     PERFORM 2000-RESOLVE-ORIGIN-AND-TARGET THRU 2000-EXIT.
017900     IF NOT LK-OUTCOME-RETRYABLE-ERROR
018000         PERFORM 3000-RESOLVE-OPERATION THRU 3000-EXIT
018100     END-IF.
018200     IF NOT LK-OUTCOME-RETRYABLE-ERROR
018300         PERFORM 4000-EXECUTE-AGAINST-TARGET THRU 4000-EXIT
018400     END-IF.
018500*
018600     PERFORM 6000-UPDATE-MESSAGE THRU 6000-EXIT.
018700     PERFORM 7000-UPDATE-GROUP-POINTERS THRU 7000-EXIT.
018800     PERFORM 8000-WRITE-EVENT-LOG THRU 8000-EXIT.
018900     PERFORM 9000-FINALISATION.
019000     GO TO 9900-EXIT.
019100*
019200 1000-INITIALISATION.
019300     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
019400     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
019500     MOVE "1" TO LK-OUTCOME-CODE.
019600     MOVE SPACES TO WS-PROCESSING-INFO.
019700     OPEN INPUT EVENT-MESSAGE-ORIGIN-FILE.
019800     OPEN INPUT EVENT-MESSAGE-TARGET-FILE.
019900     OPEN I-O   EVENT-MESSAGE-FILE.
020000     OPEN I-O   EVENT-COLLECTOR-GROUP-FILE.
020100     OPEN EXTEND EVENT-LOG-FILE.
020200*
020300 1500-READ-MESSAGE-AND-GROUP.
020400     MOVE LK-EVTMSG-ID TO EVTMSG-ID.
020500     READ EVENT-MESSAGE-FILE
020600         INVALID KEY
020700             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
020800             MOVE "SEVERE " TO WS-LOG-SEVERITY
020900             STRING "MESSAGE " LK-EVTMSG-ID " VANISHED FROM FILE"
021000                 DELIMITED BY SIZE INTO WS-PROCESSING-INFO
021100             GO TO 1500-EXIT
021200     END-READ.
021300*
021400     MOVE LK-EVTGRP-NAME TO EVTGRP-NAME.
021500     READ EVENT-COLLECTOR-GROUP-FILE
021600         INVALID KEY
021700             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
021800             MOVE "SEVERE " TO WS-LOG-SEVERITY
021900             STRING "GROUP " LK-EVTGRP-NAME " VANISHED FROM FILE"
022000                 DELIMITED BY SIZE INTO WS-PROCESSING-INFO
022100     END-READ.
022200 1500-EXIT.
022300     EXIT.
022400*
022500 2000-RESOLVE-ORIGIN-AND-TARGET.
022600     MOVE EVTMSG-ORIGIN-ID TO EVTORG-ID.
022700     READ EVENT-MESSAGE-ORIGIN-FILE
022800         INVALID KEY
022900             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
023000             STRING "ORIGIN " EVTMSG-ORIGIN-ID " NOT ON FILE"
023100                 DELIMITED BY SIZE INTO WS-PROCESSING-INFO
023200             GO TO 2000-EXIT
023300     END-READ.
023400*
023500     MOVE EVTORG-TARGET-ID TO EVTTRG-ID.
023600     READ EVENT-MESSAGE-TARGET-FILE
023700         INVALID KEY
023800             SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
023900             STRING "TARGET " EVTORG-TARGET-ID " NOT ON FILE"
024000                 DELIMITED BY SIZE INTO WS-PROCESSING-INFO
024100     END-READ.
024200 2000-EXIT.
024300     EXIT.
024400*
024500 3000-RESOLVE-OPERATION.
024600     MOVE "I"                  TO WS-OPLK-FUNCTION.
024700     MOVE EVTMSG-OPERATION-ID  TO WS-OPLK-ID.
024800     CALL "EVTNEW006" USING WS-OPLK-FUNCTION WS-OPLK-NAME
024900         WS-OPLK-ID WS-OPLK-TYPE WS-OPLK-VERB WS-OPLK-FOUND-SW.
025000     IF NOT OPLK-WAS-FOUND
025100         SET LK-OUTCOME-RETRYABLE-ERROR TO TRUE
025200         STRING "OPERATION ID " EVTMSG-OPERATION-ID " NOT ON FILE"
025300             DELIMITED BY SIZE INTO WS-PROCESSING-INFO
025400     END-IF.
025500 3000-EXIT.
025600     EXIT.
025700*
025800 4000-EXECUTE-AGAINST-TARGET.
025900     CALL "EVTNEW004" USING EVENT-MESSAGE-REC EVENT-MESSAGE-TARGET-REC
026000         WS-OPLK-VERB LK-OUTCOME-CODE WS-PROCESSING-INFO.
026100 4000-EXIT.
026200     EXIT.
026300*
026400 6000-UPDATE-MESSAGE.
026500     MOVE WS-CURRENT-DATE-YYYYMMDD TO EVTMSG-UPDATE-YYYYMMDD.
026600     MOVE WS-CURRENT-HHMMSS        TO EVTMSG-UPDATE-HHMMSS.
026700     MOVE WS-CURRENT-CENTISEC      TO EVTMSG-UPDATE-CENTISEC.
026800     MOVE WS-PROCESSING-INFO       TO EVTMSG-PROCESSING-INFO.
026900     EVALUATE TRUE
027000         WHEN LK-OUTCOME-OK
027100             SET EVTMSG-ST-OK TO TRUE
027200         WHEN LK-OUTCOME-WARNING
027300             SET EVTMSG-ST-WARNING TO TRUE
027400         WHEN LK-OUTCOME-BUSINESS-ERROR
027500             SET EVTMSG-ST-ERROR TO TRUE
027600         WHEN LK-OUTCOME-RETRYABLE-ERROR
027700             SET EVTMSG-ST-RETRIABLE TO TRUE
027800     END-EVALUATE.
027900*
028000     REWRITE EVENT-MESSAGE-REC
028100         INVALID KEY
028200             MOVE "SEVERE " TO WS-LOG-SEVERITY
028300     END-REWRITE.
028400 6000-EXIT.
028500     EXIT.
028600*
028700 7000-UPDATE-GROUP-POINTERS.
028800     IF LK-OUTCOME-RETRYABLE-ERROR
028900         MOVE EVTMSG-ID TO EVTGRP-RETRYABLE-EVTMSG-ID
029000         MOVE ZERO      TO EVTGRP-LAST-EXEC-EVTMSG-ID
029100     ELSE
029200         MOVE EVTMSG-ID TO EVTGRP-LAST-EXEC-EVTMSG-ID
029300         MOVE ZERO      TO EVTGRP-RETRYABLE-EVTMSG-ID
029400     END-IF.
029500     MOVE WS-CURRENT-DATE-YYYYMMDD TO EVTGRP-UPDATED-YYYYMMDD.
029600     MOVE WS-CURRENT-HHMMSS        TO EVTGRP-UPDATED-HHMMSS.
029700     MOVE WS-CURRENT-CENTISEC      TO EVTGRP-UPDATED-CENTISEC.
029800*
029900     REWRITE EVENT-COLLECTOR-GROUP-REC
030000         INVALID KEY
030100             MOVE "SEVERE " TO WS-LOG-SEVERITY
030200     END-REWRITE.
030300 7000-EXIT.
030400     EXIT.
030500*
030600 8000-WRITE-EVENT-LOG.
030700     EVALUATE TRUE
030800         WHEN LK-OUTCOME-OK             MOVE "OK     " TO WS-LOG-SEVERITY
030900         WHEN LK-OUTCOME-WARNING        MOVE "WARNING" TO WS-LOG-SEVERITY
031000         WHEN LK-OUTCOME-BUSINESS-ERROR MOVE "ERROR  " TO WS-LOG-SEVERITY
031100         WHEN LK-OUTCOME-RETRYABLE-ERROR MOVE "RETRY  " TO WS-LOG-SEVERITY
031200     END-EVALUATE.
031300     MOVE SPACES TO EVENT-LOG-LINE.
031400     STRING WS-CURRENT-DATE-YYYYMMDD " " WS-CURRENT-HHMMSS " "
031500         EVTMSG-ID " " WS-LOG-SEVERITY " "
031600         EVTMSG-IDENTIFICATION " " WS-PROCESSING-INFO(1:60)
031700         DELIMITED BY SIZE INTO EVENT-LOG-LINE.
031800     WRITE EVENT-LOG-LINE.
031900 8000-EXIT.
032000     EXIT.
032100*
032200 9000-FINALISATION.
032300     CLOSE EVENT-MESSAGE-ORIGIN-FILE.
032400     CLOSE EVENT-MESSAGE-TARGET-FILE.
032500     CLOSE EVENT-MESSAGE-FILE.
032600     CLOSE EVENT-COLLECTOR-GROUP-FILE.
032700     CLOSE EVENT-LOG-FILE.
032800*
032900 9900-EXIT.
033000     GOBACK.
033100*
033200* **************** END OF SOURCE EVTNEW005 ****************
