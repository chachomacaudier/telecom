000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_MESSAGE_ORIGIN_REC       *
000400*   TABLE REPRESENTED : EventMessageOrigin                     *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE ROW PER SOURCE QUEUE.  EVTORG-GROUP-ORDER GIVES THE    *
000800*   POLLING SEQUENCE WITHIN THE ORIGIN'S GROUP.  THE STORE-    *
000900*   COMMAND/QUEUE-URL/CONSUMER GROUP OF FIELDS TELL EVTNEW-    *
001000*   EVT001 HOW TO REACH THE QUEUE; PASSWORD IS HELD ENCRYPTED  *
001100*   AND IS NEVER DISPLAYED OR LOGGED.                          *
001200*                                                              *
001300*   CHANGE LOG                                                 *
001400*   ----------------------------------------------------------*
001500*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001600*   02-SEP-97 JWB  ADDED CONSUMER GROUP NAME, REQ EZI-0059     *
001700*                                                              *
001800**************************************************************
001900 01  EVENT-MESSAGE-ORIGIN-REC.
002000     03  EVTORG-ID                      PIC 9(09) COMP.
002100     03  EVTORG-NAME                    PIC X(40).
002200     03  EVTORG-GROUP-ORDER             PIC 9(04) COMP.
002300     03  EVTORG-TARGET-ID               PIC 9(09) COMP.
002400     03  EVTORG-STORE-COMMAND           PIC X(40).
002500     03  EVTORG-DB-DRIVER               PIC X(40).
002600     03  EVTORG-QUEUE-URL               PIC X(80).
002700     03  EVTORG-QUEUE-DDNAME            PIC X(08).
002800     03  EVTORG-USER                    PIC X(20).
002900     03  EVTORG-PASSWORD-ENCRYPTED      PIC X(40).
003000     03  EVTORG-CONSUMER                PIC X(20).
003100     03  FILLER                         PIC X(040).
