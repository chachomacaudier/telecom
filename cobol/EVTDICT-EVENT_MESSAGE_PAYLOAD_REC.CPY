000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_MESSAGE_PAYLOAD_REC      *
000400*   REPRESENTS        : the "eventData" object of the raw      *
000500*                       JSON payload dequeued from an origin   *
000600*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000700*                                                              *
000800*   WORKING COPY BUILT BY EVTNEW-EVT001 3500-PARSE-AND-        *
001000*   VALIDATE WHEN A RAW QUEUE MESSAGE IS SCANNED FOR ITS FIVE  *
001100*   REQUIRED FIELDS.  NOT ITSELF STORED - EVTMSG-SOURCE KEEPS  *
001200*   THE RAW JSON FOR REPLAY.                                   *
001300*                                                              *
001400*   CHANGE LOG                                                 *
001500*   ----------------------------------------------------------*
001600*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001700*                                                              *
001800**************************************************************
001900 01  EVENT-MESSAGE-PAYLOAD-REC.
002000     03  EVTPAY-OPERATION               PIC X(20).
002100     03  EVTPAY-TYPE                    PIC X(40).
002200     03  EVTPAY-TRX-ID                  PIC X(40).
002300     03  EVTPAY-IDENTIFICATION          PIC X(40).
002400     03  EVTPAY-PUBLISH-DATE            PIC X(19).
002500     03  EVTPAY-FIELDS-FOUND            PIC 9(01) COMP.
002600         88  EVTPAY-ALL-FIELDS-FOUND    VALUE 5.
002700     03  FILLER                         PIC X(010).
