000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW006                                                  *
000600*   Program Name : Event operation alias lookup                               *
000700*   Summary      : Called subprogram.  Loads EVENT-MESSAGE-OPERATION once     *
000800*                  per run into a table held in this program's own static     *
000900*                  storage, then answers lookups either by alias NAME (used   *
001000*                  by the collector when parsing a raw message) or by ID      *
001100*                  (used by the processor once a message is already stored).  *
001200*                  A row whose OPERATION-TYPE is not CREATE/UPDATE/DELETE is   *
001300*                  a configuration error and is rejected at load time.        *
001400*                                                                             *
001500*   TABLES  USED : EVENT-MESSAGE-OPERATION (Input, loaded once)                *
001600*                                                                             *
001700*******************************************************************************
001800*
001900 PROGRAM-ID.      EVTNEW006.
002000 AUTHOR.          J W BRENNAN.
002100 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002200 DATE-WRITTEN.    13-MAY-1993.
002300 DATE-COMPILED.
002400 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002500*
002600*   CHANGE LOG
002700*   ----------------------------------------------------------------
002800*   02-SEP-97 JWB  INITIAL VERSION, REQ EZI-0058 (PULLED OUT OF
002900*                  THE INLINE TABLE THAT USED TO LIVE IN EVTNEW001)
003000*   21-JAN-98 MDP  ADDED LOOKUP-BY-ID ENTRY POINT FOR EVTNEW005,
003100*                  REQ EZI-0066.
003200*   30-NOV-98 JWB  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003300*                  NO CHANGE REQUIRED.
003400*   11-FEB-99 MDP  CONFIGURATION-ERROR ROWS NOW REJECTED AT LOAD
003500*                  TIME INSTEAD OF FAILING THE FIRST LOOKUP THAT
003600*                  HIT THEM, REQ EZI-0071.
003610*   18-NOV-02 RTN  LOAD-TIME REJECTION NOW ALSO CHECKS EVTOPR-NAME
003620*                  FOR AN EMBEDDED LOWERCASE LETTER VIA CLASS
003630*                  VALID-TYPE-CHARS - A BAD ALIAS NAME WAS PREVIOUSLY
003640*                  ONLY CAUGHT BY A LATER LOOKUP FAILURE, EZI-0095.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  VAX-8650.
004100 OBJECT-COMPUTER.  VAX-8650.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-TYPE-CHARS IS "A" THRU "Z"
004500     UPSI-0 ON STATUS IS EVTNEW006-TRACE-ON
004600     UPSI-0 OFF STATUS IS EVTNEW006-TRACE-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT EVENT-MESSAGE-OPERATION-FILE
005100         ASSIGN TO EVTOPRIN
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS SEQUENTIAL
005400         RECORD KEY IS EVTOPR-ID
005500         FILE STATUS IS WS-OPER-FS.
005600*
005700     SELECT EXEC-LOG-FILE
005800         ASSIGN TO EVTEXLOG
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-EXLOG-FS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  EVENT-MESSAGE-OPERATION-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 63 CHARACTERS.
006700     COPY "EVTDICT.EVENT_MESSAGE_OPERATION_REC" FROM DICTIONARY.
006800*
006900 FD  EXEC-LOG-FILE
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 132 CHARACTERS.
007200 01  EXEC-LOG-LINE                    PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 01  WS-FILE-STATUS-GROUP.
007700     03  WS-OPER-FS                   PIC X(02).
007800         88  OPER-FS-OK               VALUE "00".
007900         88  OPER-FS-EOF              VALUE "10".
008000     03  WS-EXLOG-FS                  PIC X(02).
008100         88  EXLOG-FS-OK              VALUE "00".
008110     03  FILLER                       PIC X(02).
008200*
008300 01  WS-SWITCHES.
008400     03  WS-TABLE-LOADED-SW           PIC X(01) VALUE "N".
008500         88  TABLE-IS-LOADED          VALUE "Y".
008600     03  WS-OPER-EOF-SW               PIC X(01) VALUE "N".
008700         88  OPER-AT-EOF              VALUE "Y".
008702     03  WS-NAME-BAD-CHAR-SW          PIC X(01) VALUE "N".
008704         88  WS-NAME-HAS-BAD-CHAR     VALUE "Y".
008710     03  FILLER                       PIC X(01).
008800*
008900 01  WS-OPERATION-TABLE-AREA.
009100     03  WS-OPER-ENTRY OCCURS 200 TIMES INDEXED BY WS-OPER-IDX.
009200         05  WS-OPER-ENTRY-ID         PIC 9(09) COMP.
009300         05  WS-OPER-ENTRY-NAME       PIC X(20).
009400         05  WS-OPER-ENTRY-TYPE       PIC X(10).
009500         05  WS-OPER-ENTRY-VERB       PIC X(06).
009600*
009700 01  WS-OPERATION-TABLE-REDEF REDEFINES WS-OPERATION-TABLE-AREA.
009900     03  WS-OPER-RAW OCCURS 200 TIMES PIC X(045).
009910*
009915 77  WS-OPER-COUNT                    PIC 9(04) COMP VALUE ZERO.
009917*
009920 01  WS-NAME-CHECK-AREA.
009930     03  WS-NAME-CHECK-VALUE          PIC X(20).
009940     03  FILLER                       PIC X(04).
009950*
009960 01  WS-NAME-CHECK-REDEF REDEFINES WS-NAME-CHECK-AREA.
009970     03  WS-NAME-CHECK-CHAR OCCURS 20 TIMES
009980         INDEXED BY WS-NAME-CHECK-IDX  PIC X(01).
009990     03  FILLER                       PIC X(04).
010000*
010100 01  WS-LOG-LINE-AREA.
010200     03  WS-LOG-SEVERITY              PIC X(07).
010300     03  FILLER                       PIC X(01) VALUE SPACE.
010400     03  WS-LOG-PROGRAM               PIC X(08) VALUE "EVTNEW006".
010500     03  FILLER                       PIC X(01) VALUE SPACE.
010600     03  WS-LOG-TEXT                  PIC X(100).
010700*
010800 01  WS-CURRENT-DATE-YYYYMMDD         PIC 9(08).
010810 01  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-YYYYMMDD.
010820     03  WS-CURRENT-YYYY              PIC 9(04).
010830     03  WS-CURRENT-MM                PIC 9(02).
010840     03  WS-CURRENT-DD                PIC 9(02).
010900 01  WS-CURRENT-TIME-HHMMSSCC         PIC 9(08).
011000 01  WS-CURRENT-TIME-REDEF REDEFINES WS-CURRENT-TIME-HHMMSSCC.
011100     03  WS-CURRENT-HHMMSS            PIC 9(06).
011200     03  WS-CURRENT-CENTISEC          PIC 9(02).
011300*
011400 LINKAGE SECTION.
011500 01  LK-FUNCTION                      PIC X(01).
011600     88  LK-LOOKUP-BY-NAME            VALUE "N".
011700     88  LK-LOOKUP-BY-ID              VALUE "I".
011800 01  LK-NAME                          PIC X(20).
011900 01  LK-ID                            PIC 9(09) COMP.
012000 01  LK-TYPE                          PIC X(10).
012100 01  LK-VERB                          PIC X(06).
012200 01  LK-FOUND-SW                      PIC X(01).
012300     88  LK-WAS-FOUND                 VALUE "Y".
012400*
012500 PROCEDURE DIVISION USING LK-FUNCTION LK-NAME LK-ID LK-TYPE
012600         LK-VERB LK-FOUND-SW.
012700*
012800 MAIN-PARA.
012900     IF NOT TABLE-IS-LOADED
013000         PERFORM 1000-LOAD-OPERATION-TABLE THRU 1000-EXIT
014000     END-IF.
014100     MOVE "N" TO LK-FOUND-SW.
014200     IF LK-LOOKUP-BY-NAME
014300         PERFORM 2000-SEARCH-BY-NAME THRU 2000-EXIT
014400     ELSE
014500         PERFORM 2500-SEARCH-BY-ID THRU 2500-EXIT
014600     END-IF.
014700     GOBACK.
014800*
014900 1000-LOAD-OPERATION-TABLE.
015000     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
015100     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
015200     OPEN INPUT  EVENT-MESSAGE-OPERATION-FILE.
015400     MOVE ZERO TO WS-OPER-COUNT.
015500     MOVE "N"  TO WS-OPER-EOF-SW.
015600     PERFORM 1100-LOAD-ONE-ROW THRU 1100-EXIT
015700         UNTIL OPER-AT-EOF.
015800     CLOSE EVENT-MESSAGE-OPERATION-FILE.
016000     SET TABLE-IS-LOADED TO TRUE.
016100 1000-EXIT.
016200     EXIT.
016300*
016400 1100-LOAD-ONE-ROW.
016500     READ EVENT-MESSAGE-OPERATION-FILE NEXT RECORD
016600         AT END
016700             MOVE "Y" TO WS-OPER-EOF-SW
016800     END-READ.
016900     IF OPER-AT-EOF
017000         GO TO 1100-EXIT
017100     END-IF.
017200*
017300     IF WS-OPER-COUNT >= 200
017400         MOVE "SEVERE " TO WS-LOG-SEVERITY
017500         MOVE "OPERATION TABLE FULL AT 200 ROWS - ROW SKIPPED"
017600             TO WS-LOG-TEXT
017700         PERFORM 9000-WRITE-EXEC-LOG
017800         GO TO 1100-EXIT
017900     END-IF.
018000*
018100     IF NOT EVTOPR-TYPE-CREATE AND NOT EVTOPR-TYPE-UPDATE
018200             AND NOT EVTOPR-TYPE-DELETE
018300         MOVE "SEVERE " TO WS-LOG-SEVERITY
018400         STRING "CONFIGURATION ERROR - OPERATION " EVTOPR-NAME
018500             " HAS UNKNOWN TYPE " EVTOPR-OPERATION-TYPE
018600             DELIMITED BY SIZE INTO WS-LOG-TEXT
018700         PERFORM 9000-WRITE-EXEC-LOG
018800         GO TO 1100-EXIT
018900     END-IF.
018910*
018920*   18-NOV-02 RTN - AN ALIAS NAME CARRYING AN EMBEDDED LOWERCASE
018930*   LETTER IS ALSO A CONFIGURATION ERROR; LEFT UNCAUGHT IT ONLY
018940*   SURFACES LATER WHEN THE COLLECTOR'S LOOKUP-BY-NAME MISSES.
018950     MOVE EVTOPR-NAME TO WS-NAME-CHECK-VALUE.
018960     PERFORM 1150-CHECK-NAME-CHARS THRU 1150-EXIT.
018970     IF WS-NAME-HAS-BAD-CHAR
018980         MOVE "SEVERE " TO WS-LOG-SEVERITY
018990         STRING "CONFIGURATION ERROR - OPERATION " EVTOPR-NAME
019000             " HAS EMBEDDED LOWERCASE IN NAME"
019010             DELIMITED BY SIZE INTO WS-LOG-TEXT
019020         PERFORM 9000-WRITE-EXEC-LOG
019030         GO TO 1100-EXIT
019040     END-IF.
019050*
019100     ADD 1 TO WS-OPER-COUNT.
019200     SET WS-OPER-IDX TO WS-OPER-COUNT.
019300     MOVE EVTOPR-ID   TO WS-OPER-ENTRY-ID(WS-OPER-IDX).
019400     MOVE EVTOPR-NAME TO WS-OPER-ENTRY-NAME(WS-OPER-IDX).
019500     MOVE EVTOPR-OPERATION-TYPE TO WS-OPER-ENTRY-TYPE(WS-OPER-IDX).
019600     IF EVTOPR-TYPE-DELETE
019700         MOVE "DELETE" TO WS-OPER-ENTRY-VERB(WS-OPER-IDX)
019800     ELSE
019900         MOVE "POST  " TO WS-OPER-ENTRY-VERB(WS-OPER-IDX)
020000     END-IF.
020100 1100-EXIT.
020200     EXIT.
020300*
020310 1150-CHECK-NAME-CHARS.
020320     MOVE "N" TO WS-NAME-BAD-CHAR-SW.
020330     PERFORM 1160-CHECK-ONE-CHAR THRU 1160-EXIT
020340         VARYING WS-NAME-CHECK-IDX FROM 1 BY 1
020350         UNTIL WS-NAME-CHECK-IDX > 20.
020360 1150-EXIT.
020370     EXIT.
020380*
020390 1160-CHECK-ONE-CHAR.
020391     IF WS-NAME-CHECK-CHAR(WS-NAME-CHECK-IDX) NOT = SPACE
020392             AND WS-NAME-CHECK-CHAR(WS-NAME-CHECK-IDX)
020393                 IS NOT VALID-TYPE-CHARS
020394         MOVE "Y" TO WS-NAME-BAD-CHAR-SW
020395     END-IF.
020396 1160-EXIT.
020397     EXIT.
020398*
020400 2000-SEARCH-BY-NAME.
020500     SET WS-OPER-IDX TO 1.
020600     SEARCH WS-OPER-ENTRY VARYING WS-OPER-IDX
020700         AT END
020800             MOVE "N" TO LK-FOUND-SW
020900         WHEN WS-OPER-ENTRY-NAME(WS-OPER-IDX) = LK-NAME
021000             MOVE "Y" TO LK-FOUND-SW
021100             MOVE WS-OPER-ENTRY-ID(WS-OPER-IDX)   TO LK-ID
021200             MOVE WS-OPER-ENTRY-TYPE(WS-OPER-IDX) TO LK-TYPE
021300             MOVE WS-OPER-ENTRY-VERB(WS-OPER-IDX) TO LK-VERB
021400     END-SEARCH.
021500 2000-EXIT.
021600     EXIT.
021700*
021800 2500-SEARCH-BY-ID.
021900     SET WS-OPER-IDX TO 1.
022000     SEARCH WS-OPER-ENTRY VARYING WS-OPER-IDX
022100         AT END
022200             MOVE "N" TO LK-FOUND-SW
022300         WHEN WS-OPER-ENTRY-ID(WS-OPER-IDX) = LK-ID
022400             MOVE "Y" TO LK-FOUND-SW
022500             MOVE WS-OPER-ENTRY-NAME(WS-OPER-IDX) TO LK-NAME
022600             MOVE WS-OPER-ENTRY-TYPE(WS-OPER-IDX) TO LK-TYPE
022700             MOVE WS-OPER-ENTRY-VERB(WS-OPER-IDX) TO LK-VERB
022800     END-SEARCH.
022900 2500-EXIT.
023000     EXIT.
023100*
023200 9000-WRITE-EXEC-LOG.
023300     MOVE SPACES TO EXEC-LOG-LINE.
023400     STRING WS-CURRENT-DATE-YYYYMMDD " " WS-CURRENT-HHMMSS " "
023500         WS-LOG-SEVERITY " " WS-LOG-PROGRAM " " WS-LOG-TEXT
023600         DELIMITED BY SIZE INTO EXEC-LOG-LINE.
023700     OPEN EXTEND EXEC-LOG-FILE.
023800     WRITE EXEC-LOG-LINE.
023900     CLOSE EXEC-LOG-FILE.
024000*
024100* **************** END OF SOURCE EVTNEW006 ****************
