000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_LAST_EVTMSG_ID_REC       *
000400*   TABLE REPRESENTED : EventLastEvtmsgId (SINGLE-ROW CONTROL) *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE FIXED-KEY ROW.  HOLDS THE LAST EVTMSG-ID HANDED OUT BY  *
000800*   EVTNEW-EVT001 SO THE SURROGATE KEY ON EVENT-MESSAGE STAYS   *
000900*   UNIQUE AND MONOTONICALLY INCREASING ACROSS EVERY ORIGIN AND *
001000*   EVERY RUN, THE SAME WAY EZITRAK_CDD.NEXT_PROBLEM_NUMBER_REC *
001100*   COVERS PROBLEM-NUMBER ON EZITRAK011.  READ, INCREMENTED AND *
001200*   REWRITTEN ONCE PER MESSAGE STORED.                          *
001300*                                                              *
001400*   CHANGE LOG                                                 *
001500*   ----------------------------------------------------------*
001600*   14-OCT-02 RTN  INITIAL DICTIONARY ENTRY, REQ EZI-0096       *
001700*                                                              *
001800**************************************************************
001900 01  EVENT-LAST-EVTMSG-ID-REC.
002000     03  EVLID-CONTROL-KEY              PIC X(08).
002100     03  EVLID-LAST-EVTMSG-ID           PIC 9(18) COMP.
002200     03  EVLID-UPDATED-DATE.
002300         05  EVLID-UPDATED-YYYYMMDD     PIC 9(08).
002400         05  EVLID-UPDATED-HHMMSS       PIC 9(06).
002500         05  EVLID-UPDATED-CENTISEC     PIC 9(02).
002600     03  FILLER                         PIC X(020).
