000100**************************************************************
000200*                                                              *
000300*   DICTIONARY MEMBER : EVTDICT.EVENT_MESSAGE_TARGET_REC       *
000400*   TABLE REPRESENTED : EventMessageTarget                     *
000500*   MAINTAINED BY     : EZI DATABASE ADMINISTRATION            *
000600*                                                              *
000700*   ONE ROW PER DOWNSTREAM TARGET SYSTEM.  EVTTRG-TOKEN-URL IS *
000800*   THE KEY THE TOKEN CACHE IN EVTNEW-EVT004 USES TO SHARE ONE *
000900*   CACHED TOKEN ACROSS EVERY TARGET POINTED AT THE SAME AUTH  *
001000*   SERVER.  MAX-RETRIES IS CARRIED FOR A FUTURE ATTEMPT-      *
001100*   COUNTER PROJECT - NOT YET ENFORCED BY THIS RELEASE.        *
001200*                                                              *
001300*   CHANGE LOG                                                 *
001400*   ----------------------------------------------------------*
001500*   13-MAY-97 JWB  INITIAL DICTIONARY ENTRY, REQ EZI-0041      *
001600*   21-JAN-98 MDP  ADDED MAX-RETRIES, REQ EZI-0064 (UNUSED     *
001700*                  UNTIL ATTEMPT-COUNTER PROJECT IS FUNDED)    *
001800*                                                              *
001900**************************************************************
002000 01  EVENT-MESSAGE-TARGET-REC.
002100     03  EVTTRG-ID                      PIC 9(09) COMP.
002200     03  EVTTRG-NAME                    PIC X(40).
002300     03  EVTTRG-TIMEOUT-MS              PIC 9(09) COMP.
002400     03  EVTTRG-MAX-RETRIES             PIC 9(04) COMP.
002500     03  EVTTRG-ENDPOINT-URL            PIC X(256).
002600     03  EVTTRG-TOKEN-URL               PIC X(128).
002700     03  EVTTRG-TOKEN-USER              PIC X(20).
002800     03  EVTTRG-TOKEN-PASSWORD-ENCR     PIC X(40).
002900     03  FILLER                         PIC X(040).
