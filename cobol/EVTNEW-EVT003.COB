000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW003                                                  *
000600*   Program Name : Event collector retryer - batch retry pass                *
000700*   Summary      : Run once per collector group, normally scheduled well      *
000800*                  behind EVTNEW002.  Finds the oldest still-ERROR message    *
000900*                  within the group's retry window, groups the window's       *
001000*                  error messages by business IDENTIFICATION, marks as        *
001100*                  OBSOLETE any error that a later successful message for     *
001200*                  the same element has already superseded, then drives       *
001300*                  every error message still standing back through           *
001400*                  EVTNEW005 for a fresh attempt.  Unlike EVTNEW002 this      *
001500*                  program does not stop on the first non-retryable          *
001600*                  outcome - it works the whole window every run.            *
001700*                                                                             *
001800*   TABLES  USED : EVENT-MESSAGE-ORIGIN   (Input, loaded once)                *
001900*                  EVENT-COLLECTOR-GROUP  (I-O)                               *
002000*                  EVENT-MESSAGE          (I-O)                               *
002100*                                                                             *
002200*******************************************************************************
002300*
002400 PROGRAM-ID.      EVTNEW003.
002500 AUTHOR.          M D PATTERSON.
002600 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002700 DATE-WRITTEN.    07-OCT-1994.
002800 DATE-COMPILED.
002900 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
003000*
003100*   CHANGE LOG
003200*   ----------------------------------------------------------------
003300*   11-FEB-99 MDP  RETRY-WINDOW LOGIC ADDED TO THE SKELETON STUBBED
003400*                  IN 1994 ALONGSIDE THE EVTNEW001 PUBLISH-DATE
003500*                  WORK, REQ EZI-0071 (RETRY-WINDOW PROJECT).
003510*                  SHARES EVTNEW005 WITH EVTNEW002 SO A RETRIED
003520*                  MESSAGE COMMITS EXACTLY THE SAME WAY A FIRST
003600*                  ATTEMPT DOES.
003700*   15-MAR-99 MDP  ABSOLUTE-SECONDS CONVERSION PULLED OUT INTO ITS
003800*                  OWN PARAGRAPH SO IT COULD BE USED BOTH FOR THE
003900*                  WINDOW CUTOFF AND FOR EACH CANDIDATE RECORD,
004000*                  REQ EZI-0071.
004100*   02-JUL-01 RTN  ELEMENT TABLE WIDENED FROM 100 TO 500 ROWS
004200*                  AFTER A LARGE BACKLOG OVERFLOWED IT SILENTLY,
004300*                  REQ EZI-0091.  OVERFLOW IS NOW LOGGED INSTEAD
004400*                  OF SILENTLY DROPPED.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  VAX-8650.
004900 OBJECT-COMPUTER.  VAX-8650.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-STATE-CHARS IS "A" THRU "Z"
005300     UPSI-0 ON STATUS IS EVTNEW003-TRACE-ON
005400     UPSI-0 OFF STATUS IS EVTNEW003-TRACE-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EVENT-MESSAGE-ORIGIN-FILE
005900         ASSIGN TO EVTORGIN
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS EVTORG-ID
006300         FILE STATUS IS WS-ORIGIN-FS.
006400*
006500     SELECT EVENT-MESSAGE-FILE
006600         ASSIGN TO EVTMSGIO
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS EVTMSG-ID
007000         FILE STATUS IS WS-EVTMSG-FS.
007100*
007200     SELECT EVENT-COLLECTOR-GROUP-FILE
007300         ASSIGN TO EVTGRPIO
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS RANDOM
007600         RECORD KEY IS EVTGRP-NAME
007700         FILE STATUS IS WS-GROUP-FS.
007800*
007900     SELECT EXEC-LOG-FILE
008000         ASSIGN TO EVTEXLOG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-EXLOG-FS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  EVENT-MESSAGE-ORIGIN-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 281 CHARACTERS.
008900     COPY "EVTDICT.EVENT_MESSAGE_ORIGIN_REC" FROM DICTIONARY.
009000*
009100 FD  EVENT-MESSAGE-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 4636 CHARACTERS.
009400     COPY "EVTDICT.EVENT_MESSAGE_REC" FROM DICTIONARY.
009500*
009600 FD  EVENT-COLLECTOR-GROUP-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 99 CHARACTERS.
009900     COPY "EVTDICT.EVENT_COLLECTOR_GROUP_REC" FROM DICTIONARY.
010000*
010100 FD  EXEC-LOG-FILE
010200     LABEL RECORDS ARE OMITTED
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  EXEC-LOG-LINE                    PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  WS-FILE-STATUS-GROUP.
010900     03  WS-ORIGIN-FS                 PIC X(02).
011000         88  ORIGIN-FS-OK             VALUE "00".
011100     03  WS-EVTMSG-FS                 PIC X(02).
011200         88  EVTMSG-FS-OK             VALUE "00".
011300     03  WS-GROUP-FS                  PIC X(02).
011400         88  GROUP-FS-OK              VALUE "00".
011500     03  WS-EXLOG-FS                  PIC X(02).
011600         88  EXLOG-FS-OK              VALUE "00".
011610     03  FILLER                       PIC X(02).
011700*
011800 01  WS-SWITCHES.
011900     03  WS-ORIGIN-LIST-EOF-SW        PIC X(01) VALUE "N".
012000         88  ORIGIN-LIST-EOF          VALUE "Y".
012100     03  WS-GROUP-FOUND-SW            PIC X(01) VALUE "N".
012200         88  GROUP-WAS-FOUND          VALUE "Y".
012300     03  WS-MSG-EOF-SW                PIC X(01) VALUE "N".
012400         88  MSG-AT-EOF               VALUE "Y".
012500     03  WS-ORIGIN-MATCH-SW           PIC X(01) VALUE "N".
012600         88  ORIGIN-IS-IN-GROUP       VALUE "Y".
012700     03  WS-INITIAL-FOUND-SW          PIC X(01) VALUE "N".
012800         88  INITIAL-ID-FOUND         VALUE "Y".
012900     03  WS-SUCCESS-FOUND-SW          PIC X(01) VALUE "N".
013000         88  LATER-SUCCESS-FOUND      VALUE "Y".
013010     03  FILLER                       PIC X(02).
013100*
013200 01  WS-ORIGIN-TABLE-AREA.
013300     03  WS-ORIGIN-COUNT              PIC 9(04) COMP VALUE ZERO.
013400     03  WS-ORIGIN-ENTRY OCCURS 50 TIMES INDEXED BY WS-ORIGIN-IDX.
013500         05  WS-ORIGIN-ENTRY-ID       PIC 9(09) COMP.
013600*
013700 01  WS-ORIGIN-TABLE-REDEF REDEFINES WS-ORIGIN-TABLE-AREA.
013800     03  FILLER                       PIC X(004).
013900     03  WS-ORIGIN-RAW OCCURS 50 TIMES PIC X(009).
014000*
014100 01  WS-ELEMENT-TABLE-AREA.
014200     03  WS-ELEMENT-COUNT             PIC 9(04) COMP VALUE ZERO.
014300     03  WS-ELEMENT-ENTRY OCCURS 500 TIMES INDEXED BY WS-ELEM-IDX.
014400         05  WS-ELEM-IDENTIFICATION   PIC X(40).
014500         05  WS-ELEM-START-ID         PIC 9(18) COMP.
014600*
014700 01  WS-MONTH-TABLE-LITERALS.
014800     03  FILLER                       PIC 9(03) VALUE 000.
014900     03  FILLER                       PIC 9(03) VALUE 031.
015000     03  FILLER                       PIC 9(03) VALUE 059.
015100     03  FILLER                       PIC 9(03) VALUE 090.
015200     03  FILLER                       PIC 9(03) VALUE 120.
015300     03  FILLER                       PIC 9(03) VALUE 151.
015400     03  FILLER                       PIC 9(03) VALUE 181.
015500     03  FILLER                       PIC 9(03) VALUE 212.
015600     03  FILLER                       PIC 9(03) VALUE 243.
015700     03  FILLER                       PIC 9(03) VALUE 273.
015800     03  FILLER                       PIC 9(03) VALUE 304.
015900     03  FILLER                       PIC 9(03) VALUE 334.
016000 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-LITERALS.
016100     03  WS-MONTH-CUM-DAYS            PIC 9(03) OCCURS 12 TIMES.
016200*
016300 01  WS-CALC-YYYYMMDD                 PIC 9(08).
016400 01  WS-CALC-DATE-REDEF REDEFINES WS-CALC-YYYYMMDD.
016500     03  WS-CALC-YYYY                 PIC 9(04).
016600     03  WS-CALC-MM                   PIC 9(02).
016700     03  WS-CALC-DD                   PIC 9(02).
016800 01  WS-CALC-HHMMSS                   PIC 9(06).
016900 01  WS-CALC-TIME-REDEF REDEFINES WS-CALC-HHMMSS.
017000     03  WS-CALC-HH                   PIC 9(02).
017100     03  WS-CALC-MN                   PIC 9(02).
017200     03  WS-CALC-SS                   PIC 9(02).
017300 77  WS-CALC-DAYS                     PIC 9(07) COMP.
017400 77  WS-CALC-ABS-SECONDS              PIC 9(11) COMP.
017500*
017600 01  WS-WINDOW-WORK.
017700     03  WS-NOW-ABS-SECONDS           PIC 9(11) COMP.
017800     03  WS-CUTOFF-ABS-SECONDS        PIC 9(11) COMP.
017900     03  WS-INITIAL-ERROR-ID          PIC 9(18) COMP.
018000     03  WS-SUCCESS-ID                PIC 9(18) COMP.
018100     03  WS-SEEK-ID                   PIC 9(18) COMP.
018110     03  FILLER                       PIC X(04).
018200*
018300 01  WS-RUN-IDENTIFICATION.
018400     03  WS-GROUP-NAME                PIC X(40).
018410     03  FILLER                       PIC X(04).
018500*
018600 01  WS-DATE-TIME-WORK.
018700     03  WS-CURRENT-DATE-YYYYMMDD     PIC 9(08).
018800     03  WS-CURRENT-TIME-HHMMSSCC     PIC 9(08).
018900     03  WS-CURRENT-TIME-REDEF REDEFINES WS-CURRENT-TIME-HHMMSSCC.
019000         05  WS-CURRENT-HHMMSS        PIC 9(06).
019100         05  WS-CURRENT-CENTISEC      PIC 9(02).
019110     03  FILLER                       PIC X(04).
019200*
019300 01  WS-COUNTERS.
019400     03  WS-OBSOLETE-COUNT            PIC 9(09) COMP VALUE ZERO.
019500     03  WS-REPROCESSED-COUNT         PIC 9(09) COMP VALUE ZERO.
019600     03  WS-ELEMENT-OBSOLETE-COUNT    PIC 9(09) COMP VALUE ZERO.
019610     03  FILLER                       PIC X(04).
019700*
019800 77  WS-OUTCOME-CODE                  PIC X(01).
019900*
020000 01  WS-LOG-LINE-AREA.
020100     03  WS-LOG-SEVERITY              PIC X(07).
020200     03  FILLER                       PIC X(01) VALUE SPACE.
020300     03  WS-LOG-PROGRAM               PIC X(08) VALUE "EVTNEW003".
020400     03  FILLER                       PIC X(01) VALUE SPACE.
020500     03  WS-LOG-TEXT                  PIC X(100).
020600*
020700 77  TEMP-LOOP-GUARD                  PIC S9(09) COMP VALUE ZERO.
020800*
020900 LINKAGE SECTION.
021000 01  LK-PARM-AREA.
021100     03  LK-PARM-LENGTH               PIC S9(04) COMP.
021200     03  LK-PARM-GROUP-NAME           PIC X(40).
021210     03  FILLER                       PIC X(04).
021300*
021400 PROCEDURE DIVISION USING LK-PARM-AREA.
021500*
021600 MAIN-PARA.
021700     PERFORM 1000-INITIALISATION.
021800     PERFORM 1200-BUILD-ORIGIN-SET THRU 1200-EXIT.
021900     PERFORM 1500-RESOLVE-GROUP THRU 1500-EXIT.
022000     IF GROUP-WAS-FOUND
022100         PERFORM 2000-FIND-INITIAL-ERROR-ID THRU 2000-EXIT
022200         IF INITIAL-ID-FOUND
022300             PERFORM 3000-BUILD-ELEMENT-TABLE THRU 3000-EXIT
022400             PERFORM 4000-MARK-OBSOLETE-ELEMENTS THRU 4000-EXIT
022500                 VARYING WS-ELEM-IDX FROM 1 BY 1
022600                 UNTIL WS-ELEM-IDX > WS-ELEMENT-COUNT
022700             PERFORM 5000-REEXECUTE-REMAINING THRU 5000-EXIT
022800             PERFORM 8100-LOG-RUN-TOTALS
022900         ELSE
023000             MOVE "INFO   " TO WS-LOG-SEVERITY
023100             STRING "GROUP " WS-GROUP-NAME
023200                 " - NOTHING WITHIN THE RETRY WINDOW, END RUN"
023300                 DELIMITED BY SIZE INTO WS-LOG-TEXT
023400             PERFORM 8200-WRITE-EXEC-LOG
023500         END-IF
023600     END-IF.
023700     PERFORM 8000-FINALISATION.
023800     GO TO 9900-EXIT.
023900*
024000 1000-INITIALISATION.
024100     MOVE LK-PARM-GROUP-NAME TO WS-GROUP-NAME.
024200     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
024300     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
024400     OPEN EXTEND EXEC-LOG-FILE.
024500     OPEN INPUT  EVENT-MESSAGE-ORIGIN-FILE.
024600     OPEN I-O    EVENT-MESSAGE-FILE.
024700     OPEN I-O    EVENT-COLLECTOR-GROUP-FILE.
024800*
024900 1200-BUILD-ORIGIN-SET.
025000     MOVE ZERO TO WS-ORIGIN-COUNT.
025100     MOVE "N"  TO WS-ORIGIN-LIST-EOF-SW.
025200     PERFORM 1210-READ-ONE-ORIGIN THRU 1210-EXIT
025300         UNTIL ORIGIN-LIST-EOF.
025400 1200-EXIT.
025500     EXIT.
025600*
025700 1210-READ-ONE-ORIGIN.
025800     READ EVENT-MESSAGE-ORIGIN-FILE NEXT RECORD
025900         AT END
026000             MOVE "Y" TO WS-ORIGIN-LIST-EOF-SW
026100     END-READ.
026200     IF NOT ORIGIN-LIST-EOF AND WS-ORIGIN-COUNT < 50
026300         ADD 1 TO WS-ORIGIN-COUNT
026400         SET WS-ORIGIN-IDX TO WS-ORIGIN-COUNT
026500         MOVE EVTORG-ID TO WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX)
026600     END-IF.
026700 1210-EXIT.
026800     EXIT.
026900*
027000 1500-RESOLVE-GROUP.
027100     MOVE WS-GROUP-NAME TO EVTGRP-NAME.
027200     READ EVENT-COLLECTOR-GROUP-FILE
027300         INVALID KEY
027400             MOVE "N" TO WS-GROUP-FOUND-SW
027500             MOVE "SEVERE " TO WS-LOG-SEVERITY
027600             STRING "GROUP " WS-GROUP-NAME " NOT ON FILE"
027700                 DELIMITED BY SIZE INTO WS-LOG-TEXT
027800             PERFORM 8200-WRITE-EXEC-LOG
027900         NOT INVALID KEY
028000             MOVE "Y" TO WS-GROUP-FOUND-SW
028100     END-READ.
028200 1500-EXIT.
028300     EXIT.
028400*
028500 1800-TEST-ORIGIN-MEMBERSHIP.
028600     MOVE "N" TO WS-ORIGIN-MATCH-SW.
028700     SET WS-ORIGIN-IDX TO 1.
028800     SEARCH WS-ORIGIN-ENTRY VARYING WS-ORIGIN-IDX
028900         AT END
029000             MOVE "N" TO WS-ORIGIN-MATCH-SW
029100         WHEN WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX) = EVTMSG-ORIGIN-ID
029200             MOVE "Y" TO WS-ORIGIN-MATCH-SW
029300     END-SEARCH.
029400 1800-EXIT.
029500     EXIT.
029600*
029700 2000-FIND-INITIAL-ERROR-ID.
029800     MOVE WS-CURRENT-DATE-YYYYMMDD TO WS-CALC-YYYYMMDD.
029900     MOVE WS-CURRENT-HHMMSS        TO WS-CALC-HHMMSS.
030000     PERFORM 9500-CALC-ABS-SECONDS THRU 9500-EXIT.
030100     MOVE WS-CALC-ABS-SECONDS TO WS-NOW-ABS-SECONDS.
030200     COMPUTE WS-CUTOFF-ABS-SECONDS =
030300         WS-NOW-ABS-SECONDS - EVTGRP-FAILED-RETRY-SECS.
030400*
030500     MOVE "N" TO WS-INITIAL-FOUND-SW.
030600     MOVE "N" TO WS-MSG-EOF-SW.
030700     PERFORM 2100-SCAN-FOR-INITIAL THRU 2100-EXIT
030800         UNTIL MSG-AT-EOF OR INITIAL-ID-FOUND.
030900 2000-EXIT.
031000     EXIT.
031100*
031200 2100-SCAN-FOR-INITIAL.
031300     READ EVENT-MESSAGE-FILE NEXT RECORD
031400         AT END
031500             MOVE "Y" TO WS-MSG-EOF-SW
031600     END-READ.
031700     IF MSG-AT-EOF
031800         GO TO 2100-EXIT
031900     END-IF.
032000     IF NOT EVTMSG-ST-ERROR
032100         GO TO 2100-EXIT
032200     END-IF.
032300     PERFORM 1800-TEST-ORIGIN-MEMBERSHIP THRU 1800-EXIT.
032400     IF NOT ORIGIN-IS-IN-GROUP
032500         GO TO 2100-EXIT
032600     END-IF.
032700*
032800     MOVE EVTMSG-DEQUEUE-YYYYMMDD TO WS-CALC-YYYYMMDD.
032900     MOVE EVTMSG-DEQUEUE-HHMMSS   TO WS-CALC-HHMMSS.
033000     PERFORM 9500-CALC-ABS-SECONDS THRU 9500-EXIT.
033100     IF WS-CALC-ABS-SECONDS >= WS-CUTOFF-ABS-SECONDS
033200         MOVE EVTMSG-ID TO WS-INITIAL-ERROR-ID
033300         MOVE "Y" TO WS-INITIAL-FOUND-SW
033400     END-IF.
033500 2100-EXIT.
033600     EXIT.
033700*
033800 3000-BUILD-ELEMENT-TABLE.
033900     MOVE ZERO TO WS-ELEMENT-COUNT.
034000     MOVE WS-INITIAL-ERROR-ID TO EVTMSG-ID.
034100     MOVE "N" TO WS-MSG-EOF-SW.
034200     START EVENT-MESSAGE-FILE KEY IS NOT LESS THAN EVTMSG-ID
034300         INVALID KEY
034400             MOVE "Y" TO WS-MSG-EOF-SW
034500     END-START.
034600     PERFORM 3100-SCAN-FOR-ELEMENT THRU 3100-EXIT
034700         UNTIL MSG-AT-EOF.
034800 3000-EXIT.
034900     EXIT.
035000*
035100 3100-SCAN-FOR-ELEMENT.
035200     READ EVENT-MESSAGE-FILE NEXT RECORD
035300         AT END
035400             MOVE "Y" TO WS-MSG-EOF-SW
035500     END-READ.
035600     IF MSG-AT-EOF
035700         GO TO 3100-EXIT
035800     END-IF.
035900     IF NOT EVTMSG-ST-ERROR
036000         GO TO 3100-EXIT
036100     END-IF.
036200     PERFORM 1800-TEST-ORIGIN-MEMBERSHIP THRU 1800-EXIT.
036300     IF ORIGIN-IS-IN-GROUP
036400         PERFORM 3200-ADD-OR-SKIP-ELEMENT THRU 3200-EXIT
036500     END-IF.
036600 3100-EXIT.
036700     EXIT.
036800*
036900 3200-ADD-OR-SKIP-ELEMENT.
037000     SET WS-ELEM-IDX TO 1.
037100     SEARCH WS-ELEMENT-ENTRY VARYING WS-ELEM-IDX
037200         AT END
037300             PERFORM 3210-APPEND-NEW-ELEMENT THRU 3210-EXIT
037400         WHEN WS-ELEM-IDENTIFICATION(WS-ELEM-IDX) = EVTMSG-IDENTIFICATION
037500             CONTINUE
037600     END-SEARCH.
037700 3200-EXIT.
037800     EXIT.
037900*
038000 3210-APPEND-NEW-ELEMENT.
038100     IF WS-ELEMENT-COUNT >= 500
038200         MOVE "SEVERE " TO WS-LOG-SEVERITY
038300         STRING "ELEMENT TABLE FULL AT 500 ROWS, " EVTMSG-IDENTIFICATION
038400             " NOT TRACKED THIS RUN" DELIMITED BY SIZE INTO WS-LOG-TEXT
038500         PERFORM 8200-WRITE-EXEC-LOG
038600         GO TO 3210-EXIT
038700     END-IF.
038800     ADD 1 TO WS-ELEMENT-COUNT.
038900     SET WS-ELEM-IDX TO WS-ELEMENT-COUNT.
039000     MOVE EVTMSG-IDENTIFICATION TO WS-ELEM-IDENTIFICATION(WS-ELEM-IDX).
039100     MOVE EVTMSG-ID             TO WS-ELEM-START-ID(WS-ELEM-IDX).
039200 3210-EXIT.
039300     EXIT.
039400*
039500 4000-MARK-OBSOLETE-ELEMENTS.
039600     MOVE "N" TO WS-SUCCESS-FOUND-SW.
039700     COMPUTE WS-SEEK-ID = WS-ELEM-START-ID(WS-ELEM-IDX) + 1.
039800     MOVE WS-SEEK-ID TO EVTMSG-ID.
039900     MOVE "N" TO WS-MSG-EOF-SW.
040000     START EVENT-MESSAGE-FILE KEY IS NOT LESS THAN EVTMSG-ID
040100         INVALID KEY
040200             MOVE "Y" TO WS-MSG-EOF-SW
040300     END-START.
040400     PERFORM 4100-SCAN-FOR-SUCCESS THRU 4100-EXIT
040500         UNTIL MSG-AT-EOF OR LATER-SUCCESS-FOUND.
040600*
040700     IF LATER-SUCCESS-FOUND
040800         PERFORM 4200-MARK-ONE-ELEMENT-OBSOLETE THRU 4200-EXIT
040900     ELSE
041000         MOVE "INFO   " TO WS-LOG-SEVERITY
041100         STRING "ELEMENT " WS-ELEM-IDENTIFICATION(WS-ELEM-IDX)
041200             " - NOTHING TO MARK, NO LATER SUCCESS"
041300             DELIMITED BY SIZE INTO WS-LOG-TEXT
041400         PERFORM 8200-WRITE-EXEC-LOG
041500     END-IF.
041600 4000-EXIT.
041700     EXIT.
041800*
041900 4100-SCAN-FOR-SUCCESS.
042000     READ EVENT-MESSAGE-FILE NEXT RECORD
042100         AT END
042200             MOVE "Y" TO WS-MSG-EOF-SW
042300     END-READ.
042400     IF MSG-AT-EOF
042500         GO TO 4100-EXIT
042600     END-IF.
042700     IF EVTMSG-IDENTIFICATION = WS-ELEM-IDENTIFICATION(WS-ELEM-IDX)
042800             AND EVTMSG-ST-OK
042900         MOVE EVTMSG-ID TO WS-SUCCESS-ID
043000         MOVE "Y" TO WS-SUCCESS-FOUND-SW
043100     END-IF.
043200 4100-EXIT.
043300     EXIT.
043400*
043500 4200-MARK-ONE-ELEMENT-OBSOLETE.
043600     MOVE ZERO TO WS-ELEMENT-OBSOLETE-COUNT.
043700     MOVE WS-ELEM-START-ID(WS-ELEM-IDX) TO EVTMSG-ID.
043800     MOVE "N" TO WS-MSG-EOF-SW.
043900     START EVENT-MESSAGE-FILE KEY IS NOT LESS THAN EVTMSG-ID
044000         INVALID KEY
044100             MOVE "Y" TO WS-MSG-EOF-SW
044200     END-START.
044300     PERFORM 4300-SCAN-AND-OBSOLETE THRU 4300-EXIT
044400         UNTIL MSG-AT-EOF OR EVTMSG-ID NOT LESS THAN WS-SUCCESS-ID.
044500*
044600     MOVE "INFO   " TO WS-LOG-SEVERITY.
044700     STRING "ELEMENT " WS-ELEM-IDENTIFICATION(WS-ELEM-IDX)
044800         " - MARKED " WS-ELEMENT-OBSOLETE-COUNT " OBSOLETE"
044900         DELIMITED BY SIZE INTO WS-LOG-TEXT.
045000     PERFORM 8200-WRITE-EXEC-LOG.
045100 4200-EXIT.
045200     EXIT.
045300*
045400 4300-SCAN-AND-OBSOLETE.
045500     READ EVENT-MESSAGE-FILE NEXT RECORD
045600         AT END
045700             MOVE "Y" TO WS-MSG-EOF-SW
045800     END-READ.
045900     IF MSG-AT-EOF
046000         GO TO 4300-EXIT
046100     END-IF.
046200     IF EVTMSG-ID NOT LESS THAN WS-SUCCESS-ID
046300         GO TO 4300-EXIT
046400     END-IF.
046500     IF EVTMSG-IDENTIFICATION = WS-ELEM-IDENTIFICATION(WS-ELEM-IDX)
046600             AND EVTMSG-ST-ERROR
046700         SET EVTMSG-ST-OBSOLETE TO TRUE
046800         REWRITE EVENT-MESSAGE-REC
046900             INVALID KEY
047000                 MOVE "SEVERE " TO WS-LOG-SEVERITY
047100         END-REWRITE
047200         ADD 1 TO WS-ELEMENT-OBSOLETE-COUNT
047300         ADD 1 TO WS-OBSOLETE-COUNT
047400     END-IF.
047500 4300-EXIT.
047600     EXIT.
047700*
047800 5000-REEXECUTE-REMAINING.
047900     MOVE WS-INITIAL-ERROR-ID TO EVTMSG-ID.
048000     MOVE "N" TO WS-MSG-EOF-SW.
048100     START EVENT-MESSAGE-FILE KEY IS NOT LESS THAN EVTMSG-ID
048200         INVALID KEY
048300             MOVE "Y" TO WS-MSG-EOF-SW
048400     END-START.
048500     PERFORM 5100-SCAN-AND-REEXECUTE THRU 5100-EXIT
048600         UNTIL MSG-AT-EOF.
048700 5000-EXIT.
048800     EXIT.
048900*
049000 5100-SCAN-AND-REEXECUTE.
049100     READ EVENT-MESSAGE-FILE NEXT RECORD
049200         AT END
049300             MOVE "Y" TO WS-MSG-EOF-SW
049400     END-READ.
049500     IF MSG-AT-EOF
049600         GO TO 5100-EXIT
049700     END-IF.
049800     IF NOT EVTMSG-ST-ERROR
049900         GO TO 5100-EXIT
050000     END-IF.
050100     PERFORM 1800-TEST-ORIGIN-MEMBERSHIP THRU 1800-EXIT.
050200     IF NOT ORIGIN-IS-IN-GROUP
050300         GO TO 5100-EXIT
050400     END-IF.
050500*
050600     CALL "EVTNEW005" USING EVTMSG-ID WS-GROUP-NAME WS-OUTCOME-CODE.
050700     ADD 1 TO WS-REPROCESSED-COUNT.
050800 5100-EXIT.
050900     EXIT.
051000*
051100 8100-LOG-RUN-TOTALS.
051200     MOVE "INFO   " TO WS-LOG-SEVERITY.
051300     STRING "GROUP " WS-GROUP-NAME " OBSOLETED " WS-OBSOLETE-COUNT
051400         " RE-EXECUTED " WS-REPROCESSED-COUNT
051500         DELIMITED BY SIZE INTO WS-LOG-TEXT.
051600     PERFORM 8200-WRITE-EXEC-LOG.
051700*
051800 8200-WRITE-EXEC-LOG.
051900     MOVE SPACES TO EXEC-LOG-LINE.
052000     STRING WS-CURRENT-DATE-YYYYMMDD " " WS-CURRENT-HHMMSS " "
052100         WS-LOG-SEVERITY " " WS-LOG-PROGRAM " " WS-LOG-TEXT
052200         DELIMITED BY SIZE INTO EXEC-LOG-LINE.
052300     WRITE EXEC-LOG-LINE.
052400*
052500 8000-FINALISATION.
052600     CLOSE EVENT-MESSAGE-ORIGIN-FILE.
052700     CLOSE EVENT-MESSAGE-FILE.
052800     CLOSE EVENT-COLLECTOR-GROUP-FILE.
052900     CLOSE EXEC-LOG-FILE.
053000*
053100 9500-CALC-ABS-SECONDS.
053200*    SHOP STANDARD GREGORIAN-APPROXIMATE DATE-TO-SECONDS ROUTINE -
053300*    GOOD ENOUGH FOR A RETRY-WINDOW COMPARISON, NOT FOR ANYTHING
053400*    NEEDING CALENDAR-EXACT ARITHMETIC.  SEE ALSO EZIDATE_CDD.
053500     COMPUTE WS-CALC-DAYS =
053600         (WS-CALC-YYYY * 365) + (WS-CALC-YYYY / 4)
053700         - (WS-CALC-YYYY / 100) + (WS-CALC-YYYY / 400)
053800         + WS-MONTH-CUM-DAYS(WS-CALC-MM) + WS-CALC-DD.
053900     COMPUTE WS-CALC-ABS-SECONDS =
054000         (WS-CALC-DAYS * 86400) + (WS-CALC-HH * 3600)
054100         + (WS-CALC-MN * 60) + WS-CALC-SS.
054200 9500-EXIT.
054300     EXIT.
054400*
054500 9900-EXIT.
054600     GOBACK.
054700*
054800* **************** END OF SOURCE EVTNEW003 ****************
