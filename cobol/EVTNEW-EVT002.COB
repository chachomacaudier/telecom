000100 IDENTIFICATION DIVISION.
000200*
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : EVTNEW002                                                  *
000600*   Program Name : Event processor - main run                                *
000700*   Summary      : Run once per collector group.  Works out where the last    *
000800*                  run left off from the group's resume pointers, then        *
000900*                  drives stored PENDING (and any left-over RETRIABLE)        *
001000*                  messages for this group's origins, in ascending ID         *
001100*                  order, through EVTNEW005 one at a time.  Stops the         *
001200*                  instant a message comes back with anything other than a    *
001300*                  retryable-error outcome - the next scheduled run picks     *
001400*                  up from the resume pointer EVTNEW005 just left behind.     *
001500*                                                                             *
001600*   TABLES  USED : EVENT-MESSAGE-ORIGIN   (Input, loaded once)                *
001700*                  EVENT-COLLECTOR-GROUP  (I-O)                               *
001800*                  EVENT-MESSAGE          (I-O, read only here)               *
001900*                                                                             *
002000*******************************************************************************
002100*
002200 PROGRAM-ID.      EVTNEW002.
002300 AUTHOR.          J W BRENNAN.
002400 INSTALLATION.    EZI SYSTEMS - BATCH INTERFACES GROUP.
002500 DATE-WRITTEN.    19-AUG-1993.
002600 DATE-COMPILED.
002700 SECURITY.        EZI INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002800*
002900*   CHANGE LOG
003000*   ----------------------------------------------------------------
003100*   19-AUG-93 JWB  INITIAL VERSION, REQ EZI-0047.
003200*   07-OCT-94 MDP  START KEY NOW COMPUTED FROM WHICHEVER RESUME
003300*                  POINTER IS NON-ZERO INSTEAD OF ALWAYS RESTARTING
003400*                  AT RECORD 1, EZI-0052.
003500*   02-SEP-97 JWB  EXECUTION OF ONE MESSAGE FACTORED OUT INTO THE
003600*                  NEW EVTNEW005 SO THE RETRY PROGRAM COULD SHARE
003700*                  IT, REQ EZI-0058.
003800*   21-JAN-98 MDP  STOP-ON-FIRST-NON-RETRYABLE RULE MADE EXPLICIT
003900*                  IN 3300-EXECUTE-ONE-MESSAGE (PREVIOUSLY BURIED
004000*                  IN A GO TO), EZI-0066.
004100*   30-NOV-98 JWB  Y2K REVIEW - DATES ONLY TOUCHED VIA EVTNEW005,
004200*                  NO CHANGE REQUIRED HERE.
004300*   11-FEB-99 MDP  GROUP NOW LOOKED UP BY NAME DIRECTLY (PRIMARY
004400*                  KEY CHANGED ON THE GROUP FILE), REQ EZI-0071.
004410*   14-AUG-02 RTN  2000-DETERMINE-START-POINT NOW CHECKS GROUP-FS-OK
004420*                  BEFORE TRUSTING EVTGRP-RETRYABLE-EVTMSG-ID - A BAD
004430*                  STATUS ON THE GROUP READ WAS SILENTLY TREATED AS A
004440*                  ZERO RESUME POINTER, REQ EZI-0094.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  VAX-8650.
004900 OBJECT-COMPUTER.  VAX-8650.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-STATE-CHARS IS "A" THRU "Z"
005300     UPSI-0 ON STATUS IS EVTNEW002-TRACE-ON
005400     UPSI-0 OFF STATUS IS EVTNEW002-TRACE-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EVENT-MESSAGE-ORIGIN-FILE
005900         ASSIGN TO EVTORGIN
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS EVTORG-ID
006300         FILE STATUS IS WS-ORIGIN-FS.
006400*
006500     SELECT EVENT-MESSAGE-FILE
006600         ASSIGN TO EVTMSGIO
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS EVTMSG-ID
007000         FILE STATUS IS WS-EVTMSG-FS.
007100*
007200     SELECT EVENT-COLLECTOR-GROUP-FILE
007300         ASSIGN TO EVTGRPIO
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS RANDOM
007600         RECORD KEY IS EVTGRP-NAME
007700         FILE STATUS IS WS-GROUP-FS.
007800*
007900     SELECT EXEC-LOG-FILE
008000         ASSIGN TO EVTEXLOG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-EXLOG-FS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  EVENT-MESSAGE-ORIGIN-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 281 CHARACTERS.
008900     COPY "EVTDICT.EVENT_MESSAGE_ORIGIN_REC" FROM DICTIONARY.
009000*
009100 FD  EVENT-MESSAGE-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 4636 CHARACTERS.
009400     COPY "EVTDICT.EVENT_MESSAGE_REC" FROM DICTIONARY.
009500*
009600 FD  EVENT-COLLECTOR-GROUP-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 99 CHARACTERS.
009900     COPY "EVTDICT.EVENT_COLLECTOR_GROUP_REC" FROM DICTIONARY.
010000*
010100 FD  EXEC-LOG-FILE
010200     LABEL RECORDS ARE OMITTED
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  EXEC-LOG-LINE                    PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  WS-FILE-STATUS-GROUP.
010900     03  WS-ORIGIN-FS                 PIC X(02).
011000         88  ORIGIN-FS-OK             VALUE "00".
011100     03  WS-EVTMSG-FS                 PIC X(02).
011200         88  EVTMSG-FS-OK             VALUE "00".
011300     03  WS-GROUP-FS                  PIC X(02).
011400         88  GROUP-FS-OK              VALUE "00".
011500     03  WS-EXLOG-FS                  PIC X(02).
011600         88  EXLOG-FS-OK              VALUE "00".
011610     03  FILLER                       PIC X(02).
011700*
011800 01  WS-SWITCHES.
011900     03  WS-ORIGIN-LIST-EOF-SW        PIC X(01) VALUE "N".
012000         88  ORIGIN-LIST-EOF          VALUE "Y".
012100     03  WS-GROUP-FOUND-SW            PIC X(01) VALUE "N".
012200         88  GROUP-WAS-FOUND          VALUE "Y".
012300     03  WS-MSG-EOF-SW                PIC X(01) VALUE "N".
012400         88  MSG-AT-EOF               VALUE "Y".
012500     03  WS-STOP-RUN-SW               PIC X(01) VALUE "N".
012600         88  STOP-THIS-RUN            VALUE "Y".
012700     03  WS-ORIGIN-MATCH-SW           PIC X(01) VALUE "N".
012800         88  ORIGIN-IS-IN-GROUP       VALUE "Y".
012810     03  FILLER                       PIC X(03).
012900*
013000 01  WS-ORIGIN-TABLE-AREA.
013100     03  WS-ORIGIN-COUNT              PIC 9(04) COMP VALUE ZERO.
013200     03  WS-ORIGIN-ENTRY OCCURS 50 TIMES INDEXED BY WS-ORIGIN-IDX.
013300         05  WS-ORIGIN-ENTRY-ID       PIC 9(09) COMP.
013400*
013500 01  WS-ORIGIN-TABLE-REDEF REDEFINES WS-ORIGIN-TABLE-AREA.
013600     03  FILLER                       PIC X(004).
013700     03  WS-ORIGIN-RAW OCCURS 50 TIMES PIC X(009).
013800*
013900 01  WS-RUN-IDENTIFICATION.
014000     03  WS-GROUP-NAME                PIC X(40).
014100     03  WS-START-ID                  PIC 9(18) COMP.
014110     03  FILLER                       PIC X(04).
014200*
014300 01  WS-DATE-TIME-WORK.
014400     03  WS-CURRENT-DATE-YYYYMMDD     PIC 9(08).
014410     03  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-YYYYMMDD.
014420         05  WS-CURRENT-YYYY          PIC 9(04).
014430         05  WS-CURRENT-MM            PIC 9(02).
014440         05  WS-CURRENT-DD            PIC 9(02).
014500     03  WS-CURRENT-TIME-HHMMSSCC     PIC 9(08).
014600     03  WS-CURRENT-TIME-REDEF REDEFINES WS-CURRENT-TIME-HHMMSSCC.
014700         05  WS-CURRENT-HHMMSS        PIC 9(06).
014800         05  WS-CURRENT-CENTISEC      PIC 9(02).
014900*
015000 01  WS-COUNTERS.
015100     03  WS-EXECUTED-COUNT            PIC 9(09) COMP VALUE ZERO.
015110     03  FILLER                       PIC X(04).
015200*
015300 77  WS-OUTCOME-CODE                  PIC X(01).
015400     88  WS-OUTCOME-RETRYABLE-ERROR   VALUE "4".
015500*
015600 01  WS-LOG-LINE-AREA.
015700     03  WS-LOG-SEVERITY              PIC X(07).
015800     03  FILLER                       PIC X(01) VALUE SPACE.
015900     03  WS-LOG-PROGRAM               PIC X(08) VALUE "EVTNEW002".
016000     03  FILLER                       PIC X(01) VALUE SPACE.
016100     03  WS-LOG-TEXT                  PIC X(100).
016200*
016300 77  TEMP-LOOP-GUARD                  PIC S9(09) COMP VALUE ZERO.
016400*
016500 LINKAGE SECTION.
016600 01  LK-PARM-AREA.
016700     03  LK-PARM-LENGTH               PIC S9(04) COMP.
016800     03  LK-PARM-GROUP-NAME           PIC X(40).
016810     03  FILLER                       PIC X(04).
016900*
017000 PROCEDURE DIVISION USING LK-PARM-AREA.
017100*
017200 MAIN-PARA.
017300     PERFORM 1000-INITIALISATION.
017400     PERFORM 1200-BUILD-ORIGIN-SET THRU 1200-EXIT.
017500     PERFORM 1500-RESOLVE-GROUP THRU 1500-EXIT.
017600     IF GROUP-WAS-FOUND
017700         PERFORM 2000-DETERMINE-START-POINT THRU 2000-EXIT
017800         PERFORM 3100-READ-NEXT-CANDIDATE THRU 3100-EXIT
017900             UNTIL MSG-AT-EOF OR STOP-THIS-RUN
018000         PERFORM 8100-LOG-RUN-TOTAL
018100     END-IF.
018200     PERFORM 8000-FINALISATION.
018300     GO TO 9900-EXIT.
018400*
018500 1000-INITIALISATION.
018600     MOVE LK-PARM-GROUP-NAME TO WS-GROUP-NAME.
018700     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
018800     ACCEPT WS-CURRENT-TIME-HHMMSSCC FROM TIME.
018900     OPEN EXTEND EXEC-LOG-FILE.
019000     OPEN INPUT  EVENT-MESSAGE-ORIGIN-FILE.
019100     OPEN I-O    EVENT-MESSAGE-FILE.
019200     OPEN I-O    EVENT-COLLECTOR-GROUP-FILE.
019300*
019400 1200-BUILD-ORIGIN-SET.
019500     MOVE ZERO TO WS-ORIGIN-COUNT.
019600     MOVE "N"  TO WS-ORIGIN-LIST-EOF-SW.
019700     PERFORM 1210-READ-ONE-ORIGIN THRU 1210-EXIT
019800         UNTIL ORIGIN-LIST-EOF.
019900 1200-EXIT.
020000     EXIT.
020100*
020200 1210-READ-ONE-ORIGIN.
020300     READ EVENT-MESSAGE-ORIGIN-FILE NEXT RECORD
020400         AT END
020500             MOVE "Y" TO WS-ORIGIN-LIST-EOF-SW
020600     END-READ.
020700     IF NOT ORIGIN-LIST-EOF AND WS-ORIGIN-COUNT < 50
020800         ADD 1 TO WS-ORIGIN-COUNT
020900         SET WS-ORIGIN-IDX TO WS-ORIGIN-COUNT
021000         MOVE EVTORG-ID TO WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX)
021100     END-IF.
021200 1210-EXIT.
021300     EXIT.
021400*
021500 1500-RESOLVE-GROUP.
021600     MOVE WS-GROUP-NAME TO EVTGRP-NAME.
021700     READ EVENT-COLLECTOR-GROUP-FILE
021800         INVALID KEY
022000             MOVE "N" TO WS-GROUP-FOUND-SW
022100             MOVE "SEVERE " TO WS-LOG-SEVERITY
022200             STRING "GROUP " WS-GROUP-NAME " NOT ON FILE"
022300                 DELIMITED BY SIZE INTO WS-LOG-TEXT
022400             PERFORM 8200-WRITE-EXEC-LOG
022500         NOT INVALID KEY
022600             MOVE "Y" TO WS-GROUP-FOUND-SW
022700     END-READ.
022800 1500-EXIT.
022900     EXIT.
023000*
023100 2000-DETERMINE-START-POINT.
023150*    14-AUG-02 RTN - A GROUP-FILE READ THAT FAILED ON SOMETHING
023160*    OTHER THAN A KEY MISS (E.G. A LOCKED RECORD) STILL FALLS INTO
023170*    NOT INVALID KEY, SO THE RESUME POINTER IS ONLY TRUSTED WHEN
023180*    THE FILE STATUS ITSELF CAME BACK GOOD.
023200     IF GROUP-FS-OK AND EVTGRP-RETRYABLE-EVTMSG-ID > 0
023300         MOVE EVTGRP-RETRYABLE-EVTMSG-ID TO WS-START-ID
023400     ELSE
023500         COMPUTE WS-START-ID = EVTGRP-LAST-EXEC-EVTMSG-ID + 1
023600     END-IF.
023700     MOVE WS-START-ID TO EVTMSG-ID.
023800     MOVE "N" TO WS-MSG-EOF-SW.
023900     MOVE "N" TO WS-STOP-RUN-SW.
024000     START EVENT-MESSAGE-FILE KEY IS NOT LESS THAN EVTMSG-ID
024100         INVALID KEY
024200             MOVE "Y" TO WS-MSG-EOF-SW
024300     END-START.
024400 2000-EXIT.
024500     EXIT.
024600*
024700 3100-READ-NEXT-CANDIDATE.
024800     READ EVENT-MESSAGE-FILE NEXT RECORD
024900         AT END
025000             MOVE "Y" TO WS-MSG-EOF-SW
025100     END-READ.
025200     IF MSG-AT-EOF
025300         GO TO 3100-EXIT
025400     END-IF.
025500*
025600     PERFORM 3200-TEST-ORIGIN-MEMBERSHIP THRU 3200-EXIT.
025700     IF ORIGIN-IS-IN-GROUP
025800             AND (EVTMSG-ST-PENDING OR EVTMSG-ST-RETRIABLE)
025900         PERFORM 3300-EXECUTE-ONE-MESSAGE THRU 3300-EXIT
026000     END-IF.
026100 3100-EXIT.
026200     EXIT.
026300*
026400 3200-TEST-ORIGIN-MEMBERSHIP.
026500     MOVE "N" TO WS-ORIGIN-MATCH-SW.
026600     SET WS-ORIGIN-IDX TO 1.
026700     SEARCH WS-ORIGIN-ENTRY VARYING WS-ORIGIN-IDX
026800         AT END
026900             MOVE "N" TO WS-ORIGIN-MATCH-SW
027000         WHEN WS-ORIGIN-ENTRY-ID(WS-ORIGIN-IDX) = EVTMSG-ORIGIN-ID
027100             MOVE "Y" TO WS-ORIGIN-MATCH-SW
027200     END-SEARCH.
027300 3200-EXIT.
027400     EXIT.
027500*
027600 3300-EXECUTE-ONE-MESSAGE.
027700     CALL "EVTNEW005" USING EVTMSG-ID WS-GROUP-NAME WS-OUTCOME-CODE.
027800     ADD 1 TO WS-EXECUTED-COUNT.
027900     IF NOT WS-OUTCOME-RETRYABLE-ERROR
028000         MOVE "Y" TO WS-STOP-RUN-SW
028100     END-IF.
028200 3300-EXIT.
028300     EXIT.
028400*
028500 8100-LOG-RUN-TOTAL.
028600     MOVE "INFO   " TO WS-LOG-SEVERITY.
028700     STRING "GROUP " WS-GROUP-NAME " EXECUTED " WS-EXECUTED-COUNT
028800         " MESSAGES THIS RUN" DELIMITED BY SIZE INTO WS-LOG-TEXT.
028900     PERFORM 8200-WRITE-EXEC-LOG.
029000*
029100 8200-WRITE-EXEC-LOG.
029200     MOVE SPACES TO EXEC-LOG-LINE.
029300     STRING WS-CURRENT-DATE-YYYYMMDD " " WS-CURRENT-HHMMSS " "
029400         WS-LOG-SEVERITY " " WS-LOG-PROGRAM " " WS-LOG-TEXT
029500         DELIMITED BY SIZE INTO EXEC-LOG-LINE.
029600     WRITE EXEC-LOG-LINE.
029700*
029800 8000-FINALISATION.
029900     CLOSE EVENT-MESSAGE-ORIGIN-FILE.
030000     CLOSE EVENT-MESSAGE-FILE.
030100     CLOSE EVENT-COLLECTOR-GROUP-FILE.
030200     CLOSE EXEC-LOG-FILE.
030300*
030400 9900-EXIT.
030500     GOBACK.
030600*
030700* **************** END OF SOURCE EVTNEW002 ****************
